000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PAYMENT-LIFECYCLE-BATCH.
000120 AUTHOR. DST. MODIFIED BY R.TATE.
000130 INSTALLATION. DST DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 04/17/1989.
000150 DATE-COMPILED. 04/17/1989.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     DST AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO ANY
000180     PERSON WITHOUT WRITTEN AUTHORIZATION.
000190*****************************************************************
000200*  ACM.PAYM03 - PAYMENT LIFECYCLE BATCH                         *
000210*  NIGHTLY JOB STEP 3 OF 3.  ONE SEQUENTIAL PASS OF THE PAYMENT  *
000220*  MASTER RUNS THREE PASSES PER RECORD: MOVES ELIGIBLE PENDING   *
000230*  PAYMENTS TO PROCESSING, FAILS PAYMENTS STUCK IN PROCESSING    *
000240*  OVER A DAY, AND RETRIES ELIGIBLE FAILED PAYMENTS BACK TO      *
000250*  PENDING.  THIS STEP NEVER DRIVES A PAYMENT TO COMPLETED, SO   *
000260*  IT DOES NOT ASSIGN A TRANSACTION-ID - THAT IS DONE BY THE     *
000270*  PAYMENT-CONFIRMATION STEP THAT POSTS THE BANK SETTLEMENT      *
000280*  FILE, NOT BY THIS PROGRAM.  WRITES PER-AGENT ACCUMULATOR      *
000290*  TOTALS AND CONTROL COUNTS FORWARD TO CTLPM03 FOR THE CONTROL  *
000300*  REPORT STEP (ACM.RPTG04).  RUN LAST OF THE THREE NIGHTLY      *
000310*  LIFECYCLE STEPS.                                              *
000320*-----------------------------------------------------------------
000330*  CHANGE LOG
000340*  04/17/1989  RVT  ORIGINAL CODING                               P00368  
000350*  02/11/1992  RVT  TKT R4603 - ADDED STUCK-PAYMENT FAILURE PASS  R04603  
000360*                   FOR PAYMENTS LEFT IN PROCESSING TOO LONG      R04603  
000370*  06/30/1994  LMO  TKT R6692 - ADDED FAILED-PAYMENT RETRY PASS,  R06692  
000380*                   CAPPED AT $10,000.00 PER RISK COMMITTEE       R06692  
000390*  09/22/1998  LMO  TKT R8831 - CENTURY WINDOW ON ACCEPT-FROM-    R08831  
000400*                   DATE, PIVOT YEAR 50, FOR YEAR 2000 READINESS  R08831  
000410*  08/19/2012  RVT  TKT R9313 - CONTROL-TOTALS-FILE ADDED SO THE  R09313  
000420*                   CONTROL REPORT STEP NO LONGER RE-READS THE    R09313  
000430*                   PAYMENT MASTER A SECOND TIME                  R09313  
000440*  03/06/2013  RVT  TKT R09317 - PENDING-PAYMENT BUCKET WAS ALSO  R09317  
000450*                   PICKING UP PROCESSING AND FAILED PAYMENTS;    R09317  
000460*                   NARROWED TO STATUS=PENDING ONLY PER FINANCE   R09317  
000470*                   RECONCILIATION, TABLE BANNER CORRECTED        R09317  
000480*  03/06/2013  RVT  TKT R09318 - HEADER BANNER STILL DESCRIBED    R09318  
000490*                   A TRANSACTION-ID ASSIGNMENT ON COMPLETION     R09318  
000500*                   THAT THIS STEP HAS NEVER PERFORMED; REWORDED  R09318  
000510*                   TO MATCH THE THREE PASSES ACTUALLY CODED      R09318  
000520*  03/13/2013  RVT  TKT R09320 - ADDED A RECORDS-READ COUNTER     R09320  
000530*                   FOR THE OPERATOR'S JOB-LOG NOTE               R09320  
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PAYMENT-FILE ASSIGN TO "PMTFILE"
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-PMT-FILE-STATUS.
000640     SELECT NEW-PAYMENT-FILE ASSIGN TO "PMTNEW"
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-PMTNEW-FILE-STATUS.
000670     SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLPM03"
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-CTL-FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  PAYMENT-FILE.
000730 COPY PMT.MAST04.
000740 FD  NEW-PAYMENT-FILE.
000750 01  NEW-PMT-RECORD                PIC X(960).
000760 FD  CONTROL-TOTALS-FILE.
000770 COPY CTL.TOTL05.
000780 WORKING-STORAGE SECTION.
000790*****************************************************************
000800*    STANDALONE COUNTER - TOTAL PAYMENT-MASTER RECORDS READ      *
000810*    THIS RUN, FOR THE OPERATOR'S JOB-LOG NOTE.  R09318.         *
000820*****************************************************************
000830 77  WS-PMT-RECORDS-READ           PIC 9(7) COMP VALUE ZERO.
000840*****************************************************************
000850*    FILE STATUS SWITCHES.                                      *
000860*****************************************************************
000870 01  WS-FILE-STATUS-AREA.
000880     05  WS-PMT-FILE-STATUS        PIC X(2).
000890     05  WS-PMTNEW-FILE-STATUS     PIC X(2).
000900     05  WS-CTL-FILE-STATUS        PIC X(2).
000910 01  WS-EOF-SWITCHES.
000920     05  WS-PMT-EOF-SW             PIC X(1) VALUE 'N'.
000930         88  WS-PMT-EOF                VALUE 'Y'.
000940*****************************************************************
000950*    TODAY'S DATE - ACCEPTED FROM THE SYSTEM CLOCK IN YYMMDD     *
000960*    FORM AND EXPANDED TO CCYYMMDD USING A PIVOT-YEAR WINDOW.    *
000970*****************************************************************
000980 01  WS-TODAY-YYMMDD               PIC 9(6).
000990 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
001000     05  WS-ACCEPT-YY              PIC 9(2).
001010     05  WS-ACCEPT-MM              PIC 9(2).
001020     05  WS-ACCEPT-DD              PIC 9(2).
001030 01  WS-TODAY-CCYYMMDD             PIC 9(8).
001040 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
001050     05  WS-TODAY-CCYY.
001060         10  WS-TODAY-CC           PIC 9(2).
001070         10  WS-TODAY-YY           PIC 9(2).
001080     05  WS-TODAY-MM               PIC 9(2).
001090     05  WS-TODAY-DD               PIC 9(2).
001100 01  WS-TODAY-SERIAL               PIC S9(9) COMP.
001110*****************************************************************
001120*    DATE-TO-SERIAL CONVERSION WORK AREA.                       *
001130*****************************************************************
001140 01  WS-DATE-CONV-AREA.
001150     05  WS-DC-INPUT-DATE          PIC 9(8).
001160     05  WS-DC-INPUT-R REDEFINES WS-DC-INPUT-DATE.
001170         10  WS-DC-CCYY            PIC 9(4).
001180         10  WS-DC-MM              PIC 9(2).
001190         10  WS-DC-DD              PIC 9(2).
001200     05  WS-DC-SERIAL              PIC S9(9) COMP.
001210     05  WS-DC-MOD4                PIC S9(4) COMP.
001220     05  WS-DC-MOD100              PIC S9(4) COMP.
001230     05  WS-DC-MOD400              PIC S9(4) COMP.
001240     05  WS-DC-LEAP-SW             PIC X(1).
001250         88  WS-DC-IS-LEAP-YEAR        VALUE 'Y'.
001260         88  WS-DC-NOT-LEAP-YEAR       VALUE 'N'.
001270 01  WS-MONTH-CUM-TABLE.
001280     05  FILLER                    PIC 9(3) VALUE 0.
001290     05  FILLER                    PIC 9(3) VALUE 31.
001300     05  FILLER                    PIC 9(3) VALUE 59.
001310     05  FILLER                    PIC 9(3) VALUE 90.
001320     05  FILLER                    PIC 9(3) VALUE 120.
001330     05  FILLER                    PIC 9(3) VALUE 151.
001340     05  FILLER                    PIC 9(3) VALUE 181.
001350     05  FILLER                    PIC 9(3) VALUE 212.
001360     05  FILLER                    PIC 9(3) VALUE 243.
001370     05  FILLER                    PIC 9(3) VALUE 273.
001380     05  FILLER                    PIC 9(3) VALUE 304.
001390     05  FILLER                    PIC 9(3) VALUE 334.
001400 01  WS-MONTH-CUM-TABLE-R REDEFINES WS-MONTH-CUM-TABLE.
001410     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
001420*****************************************************************
001430*    PER-AGENT ACCUMULATOR TABLE - COMPLETED/PENDING PAYMENT     *
001440*    TOTALS, DUMPED TO CONTROL-TOTALS-FILE AT END OF RUN.        *
001450*    "PENDING" HERE MEANS PMT-PAYMENT-STATUS OF PENDING ONLY -   *
001460*    PROCESSING AND FAILED PAYMENTS ARE NOT ADDED TO EITHER      *
001470*    BUCKET.  SEE 2600-ACCUMULATE-AGENT-TOTAL.                   *
001480*****************************************************************
001490 01  WS-AGENT-TABLE-CTL.
001500     05  WS-AGENT-COUNT            PIC 9(5) COMP VALUE ZERO.
001510 01  WS-AGENT-TABLE.
001520     05  WS-AGENT-ENTRY OCCURS 2000 TIMES
001530             INDEXED BY WS-AGT-IDX.
001540         10  WS-AGT-AGENT-ID       PIC 9(9).
001550         10  WS-AGT-COMPLETED-PMT  PIC S9(12)V9(2).
001560         10  WS-AGT-PENDING-PMT    PIC S9(12)V9(2).
001570*****************************************************************
001580*    CONTROL COUNTS FOR THE FOOTER OF THE END-OF-RUN REPORT.    *
001590*****************************************************************
001600 01  WS-CONTROL-COUNTERS.
001610     05  WS-CT-MOVED-PROCESSING    PIC 9(7) COMP VALUE ZERO.
001620     05  WS-CT-STUCK-FAILED        PIC 9(7) COMP VALUE ZERO.
001630     05  WS-CT-RETRIED             PIC 9(7) COMP VALUE ZERO.
001640*
001650 PROCEDURE DIVISION.
001660 0000-MAIN-LINE.
001670     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001680     PERFORM 2000-PROCESS-PAYMENTS THRU 2000-EXIT.
001690     PERFORM 3000-WRITE-CONTROL-TOTALS THRU 3000-EXIT.
001700     PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
001710     STOP RUN.
001720*
001730 1000-INITIALIZE.
001740     ACCEPT WS-TODAY-YYMMDD FROM DATE.
001750     IF WS-ACCEPT-YY < 50
001760         MOVE 20 TO WS-TODAY-CC
001770     ELSE
001780         MOVE 19 TO WS-TODAY-CC.
001790     MOVE WS-ACCEPT-YY TO WS-TODAY-YY.
001800     MOVE WS-ACCEPT-MM TO WS-TODAY-MM.
001810     MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
001820     MOVE WS-TODAY-CCYYMMDD TO WS-DC-INPUT-DATE.
001830     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
001840     MOVE WS-DC-SERIAL TO WS-TODAY-SERIAL.
001850     OPEN INPUT PAYMENT-FILE
001860          OUTPUT NEW-PAYMENT-FILE
001870          OUTPUT CONTROL-TOTALS-FILE.
001880 1000-EXIT.
001890     EXIT.
001900*
001910 2000-PROCESS-PAYMENTS.
001920     PERFORM 2100-READ-PAYMENT THRU 2100-EXIT.
001930     PERFORM 2200-EVALUATE-PAYMENT THRU 2200-EXIT
001940         UNTIL WS-PMT-EOF.
001950 2000-EXIT.
001960     EXIT.
001970*
001980 2100-READ-PAYMENT.
001990     READ PAYMENT-FILE
002000         AT END SET WS-PMT-EOF TO TRUE.
002010     IF NOT WS-PMT-EOF
002020         ADD 1 TO WS-PMT-RECORDS-READ.
002030 2100-EXIT.
002040     EXIT.
002050*
002060 2200-EVALUATE-PAYMENT.
002070     IF PMT-STATUS-PENDING
002080         PERFORM 2300-START-PROCESSING-CHECK THRU 2300-EXIT.
002090     IF PMT-STATUS-PROCESSING
002100         PERFORM 2400-STUCK-PAYMENT-CHECK THRU 2400-EXIT.
002110     IF PMT-STATUS-FAILED
002120         PERFORM 2500-RETRY-CHECK THRU 2500-EXIT.
002130     PERFORM 2600-ACCUMULATE-AGENT-TOTAL THRU 2600-EXIT.
002140     MOVE PMT-MASTER-RECORD TO NEW-PMT-RECORD.
002150     WRITE NEW-PMT-RECORD.
002160     PERFORM 2100-READ-PAYMENT THRU 2100-EXIT.
002170 2200-EXIT.
002180     EXIT.
002190*
002200 2300-START-PROCESSING-CHECK.
002210*    A PENDING PAYMENT DUE FOR PROCESSING (PAYMENT DATE NOT IN
002220*    THE FUTURE), WITH BANK DETAILS ON FILE AND A POSITIVE
002230*    AMOUNT, IS RELEASED TO PROCESSING.
002240     IF PMT-PAYMENT-DATE NOT > WS-TODAY-CCYYMMDD
002250         AND PMT-BANK-ACCOUNT NOT = SPACES
002260         AND PMT-BANK-NAME NOT = SPACES
002270         AND PMT-PAYMENT-AMOUNT > ZERO
002280         SET PMT-STATUS-PROCESSING TO TRUE
002290         MOVE WS-TODAY-CCYYMMDD TO PMT-PAYMENT-DATE
002300         ADD 1 TO WS-CT-MOVED-PROCESSING.
002310 2300-EXIT.
002320     EXIT.
002330*
002340 2400-STUCK-PAYMENT-CHECK.
002350*    A PAYMENT LEFT IN PROCESSING FOR MORE THAN ONE DAY IS
002360*    DECLARED FAILED.  PMT-PAYMENT-DATE CARRIES THE DATE
002370*    PROCESSING STARTED.
002380     MOVE PMT-PAYMENT-DATE TO WS-DC-INPUT-DATE.
002390     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
002400     IF (WS-DC-SERIAL + 1) < WS-TODAY-SERIAL
002410         SET PMT-STATUS-FAILED TO TRUE
002420         MOVE WS-TODAY-CCYYMMDD TO PMT-PAYMENT-DATE
002430         MOVE 'Payment processing timeout - marked as failed'
002440             TO PMT-NOTES
002450         ADD 1 TO WS-CT-STUCK-FAILED.
002460 2400-EXIT.
002470     EXIT.
002480*
002490 2500-RETRY-CHECK.
002500*    A FAILED PAYMENT OVER 7 DAYS OLD, UNDER $10,000.00, IS
002510*    RETURNED TO PENDING FOR ANOTHER ATTEMPT.  PMT-PAYMENT-DATE
002520*    CARRIES THE DATE THE PAYMENT LAST FAILED.
002530     MOVE PMT-PAYMENT-DATE TO WS-DC-INPUT-DATE.
002540     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
002550     IF (WS-DC-SERIAL + 7) < WS-TODAY-SERIAL
002560         AND PMT-PAYMENT-AMOUNT < 10000.00
002570         SET PMT-STATUS-PENDING TO TRUE
002580         MOVE WS-TODAY-CCYYMMDD TO PMT-PAYMENT-DATE
002590         MOVE 'Retrying failed payment'
002600             TO PMT-NOTES
002610         ADD 1 TO WS-CT-RETRIED.
002620 2500-EXIT.
002630     EXIT.
002640*
002650 2600-ACCUMULATE-AGENT-TOTAL.
002660     PERFORM 2610-FIND-AGENT-ENTRY THRU 2610-EXIT.
002670     IF WS-AGT-IDX = ZERO
002680         ADD 1 TO WS-AGENT-COUNT
002690         SET WS-AGT-IDX TO WS-AGENT-COUNT
002700         MOVE PMT-AGENT-ID TO WS-AGT-AGENT-ID (WS-AGT-IDX)
002710         MOVE ZERO TO WS-AGT-COMPLETED-PMT (WS-AGT-IDX)
002720         MOVE ZERO TO WS-AGT-PENDING-PMT (WS-AGT-IDX).
002730     IF PMT-STATUS-COMPLETED
002740         ADD PMT-PAYMENT-AMOUNT
002750             TO WS-AGT-COMPLETED-PMT (WS-AGT-IDX)
002760     ELSE
002770         IF PMT-STATUS-PENDING
002780             ADD PMT-PAYMENT-AMOUNT
002790                 TO WS-AGT-PENDING-PMT (WS-AGT-IDX).
002800 2600-EXIT.
002810     EXIT.
002820*
002830 2610-FIND-AGENT-ENTRY.
002840     SET WS-AGT-IDX TO ZERO.
002850     IF WS-AGENT-COUNT > ZERO
002860         SEARCH WS-AGENT-ENTRY VARYING WS-AGT-IDX
002870             AT END SET WS-AGT-IDX TO ZERO
002880             WHEN WS-AGT-AGENT-ID (WS-AGT-IDX) = PMT-AGENT-ID
002890                 CONTINUE.
002900 2610-EXIT.
002910     EXIT.
002920*
002930 3000-WRITE-CONTROL-TOTALS.
002940     IF WS-AGENT-COUNT = ZERO
002950         GO TO 3100-WRITE-COUNTS.
002960     SET WS-AGT-IDX TO 1.
002970 3050-WRITE-AGENT-LOOP.
002980     MOVE SPACES TO CTL-TOTALS-RECORD.
002990     SET CTL-TYPE-AGENT-ACCUM TO TRUE.
003000     MOVE WS-AGT-AGENT-ID (WS-AGT-IDX) TO CTL-AGENT-ID.
003010     MOVE ZERO TO CTL-PAID-COMMISSION.
003020     MOVE ZERO TO CTL-PENDING-COMMISSION.
003030     MOVE WS-AGT-COMPLETED-PMT (WS-AGT-IDX)
003040                                 TO CTL-COMPLETED-PAYMENT.
003050     MOVE WS-AGT-PENDING-PMT (WS-AGT-IDX)
003060                                 TO CTL-PENDING-PAYMENT.
003070     WRITE CTL-TOTALS-RECORD.
003080     SET WS-AGT-IDX UP BY 1.
003090     IF WS-AGT-IDX NOT > WS-AGENT-COUNT
003100         GO TO 3050-WRITE-AGENT-LOOP.
003110 3100-WRITE-COUNTS.
003120     MOVE SPACES TO CTL-TOTALS-RECORD.
003130     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
003140     SET CTL-CC-MOVED-PROCESSING TO TRUE.
003150     MOVE WS-CT-MOVED-PROCESSING TO CTL-CC-COUNT.
003160     MOVE ZERO TO CTL-CC-AMOUNT.
003170     WRITE CTL-TOTALS-RECORD.
003180     MOVE SPACES TO CTL-TOTALS-RECORD.
003190     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
003200     SET CTL-CC-STUCK-FAILED TO TRUE.
003210     MOVE WS-CT-STUCK-FAILED TO CTL-CC-COUNT.
003220     MOVE ZERO TO CTL-CC-AMOUNT.
003230     WRITE CTL-TOTALS-RECORD.
003240     MOVE SPACES TO CTL-TOTALS-RECORD.
003250     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
003260     SET CTL-CC-RETRIED TO TRUE.
003270     MOVE WS-CT-RETRIED TO CTL-CC-COUNT.
003280     MOVE ZERO TO CTL-CC-AMOUNT.
003290     WRITE CTL-TOTALS-RECORD.
003300 3000-EXIT.
003310     EXIT.
003320*
003330 4000-CLOSE-FILES.
003340     CLOSE PAYMENT-FILE
003350           NEW-PAYMENT-FILE
003360           CONTROL-TOTALS-FILE.
003370 4000-EXIT.
003380     EXIT.
003390*
003400 8000-CONVERT-DATE-TO-SERIAL.
003410*    CONVERTS THE CCYYMMDD DATE IN WS-DC-INPUT-DATE TO AN
003420*    ABSOLUTE DAY SERIAL NUMBER IN WS-DC-SERIAL, FOR USE IN
003430*    DATE-DIFFERENCE COMPARISONS ELSEWHERE IN THIS PROGRAM.
003440     PERFORM 8100-CHECK-LEAP-YEAR THRU 8100-EXIT.
003450     COMPUTE WS-DC-SERIAL = (WS-DC-CCYY * 365)
003460         + (WS-DC-CCYY / 4) - (WS-DC-CCYY / 100)
003470         + (WS-DC-CCYY / 400)
003480         + WS-MONTH-CUM-DAYS (WS-DC-MM) + WS-DC-DD.
003490     IF WS-DC-MM > 2 AND WS-DC-IS-LEAP-YEAR
003500         ADD 1 TO WS-DC-SERIAL.
003510 8000-EXIT.
003520     EXIT.
003530*
003540 8100-CHECK-LEAP-YEAR.
003550     COMPUTE WS-DC-MOD4 = WS-DC-CCYY - ((WS-DC-CCYY / 4) * 4).
003560     COMPUTE WS-DC-MOD100 = WS-DC-CCYY - ((WS-DC-CCYY / 100) * 100).
003570     COMPUTE WS-DC-MOD400 = WS-DC-CCYY - ((WS-DC-CCYY / 400) * 400).
003580     IF WS-DC-MOD4 = 0 AND (WS-DC-MOD100 NOT = 0
003590             OR WS-DC-MOD400 = 0)
003600         SET WS-DC-IS-LEAP-YEAR TO TRUE
003610     ELSE
003620         SET WS-DC-NOT-LEAP-YEAR TO TRUE.
003630 8100-EXIT.
003640     EXIT.
