000100*****************************************************************
000110*  POL.MAST02                                                  *
000120*  POLICY MASTER RECORD - INSURANCE POLICY DATA USED BY THE     *
000130*  COMMISSION AND PAYMENT LIFECYCLE BATCH STEPS.  ONE RECORD    *
000140*  PER POLICY ON POL.MAST.DATA.  COPY MEMBER.                   *
000150*-----------------------------------------------------------------
000160*  MAINTENANCE                                                  *
000170*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - ACCOUNT         *
000180*                              POSITION RECORD (APR.TIP03)       *
000190*  03/14/2011  DST  R.TATE     RECAST AS ACMS POLICY MASTER      *
000200*  06/30/1999  DST  L.OKAFOR   TKT 90144 - CENTURY WINDOW ON     *
000210*                              EFFECTIVE/EXPIRATION/RENEWAL DATES*
000220*  11/09/2004  DST  M.PELLETIER TKT 91873 - ADDED POL-STATUS     *
000230*                              88-LEVELS FOR RENEWAL-DUE LOGIC   *
000240*****************************************************************
000250 01  POL-MASTER-RECORD.
000260     05  POL-POLICY-ID             PIC 9(9).
000270     05  POL-POLICY-NUMBER         PIC X(50).
000280     05  POL-POLICY-TYPE           PIC X(100).
000290     05  POL-POLICY-STATUS         PIC X(20).
000300         88  POL-STATUS-ACTIVE         VALUE 'ACTIVE'.
000310         88  POL-STATUS-INACTIVE       VALUE 'INACTIVE'.
000320         88  POL-STATUS-PENDING        VALUE 'PENDING'.
000330         88  POL-STATUS-CANCELLED      VALUE 'CANCELLED'.
000340         88  POL-STATUS-EXPIRED        VALUE 'EXPIRED'.
000350         88  POL-STATUS-RENEWED        VALUE 'RENEWED'.
000360         88  POL-STATUS-SUSPENDED      VALUE 'SUSPENDED'.
000370     05  POL-AGENT-ID              PIC 9(9).
000380     05  POL-GROUP-NAME            PIC X(100).
000390     05  POL-GROUP-NUMBER          PIC X(50).
000400     05  POL-EFFECTIVE-DATE        PIC 9(8).
000410     05  POL-EXPIRATION-DATE       PIC 9(8).
000420     05  POL-PREMIUM               PIC S9(12)V9(2).
000430     05  POL-COVERAGE-AMOUNT       PIC S9(12)V9(2).
000440     05  POL-DEDUCTIBLE-AMOUNT     PIC S9(12)V9(2).
000450     05  POL-RENEWAL-DATE          PIC 9(8).
000460     05  POL-CANCELLATION-DATE     PIC 9(8).
000470     05  POL-ACTIVE-FLAG           PIC X(1).
000480         88  POL-IS-ACTIVE             VALUE 'Y'.
000490         88  POL-IS-INACTIVE           VALUE 'N'.
000500     05  FILLER                    PIC X(37).
000510*
000520*    CENTURY/YEAR/MONTH/DAY BREAKDOWN VIEWS - EFFECTIVE,
000530*    EXPIRATION AND RENEWAL DATE, CARRIED FORWARD FROM THE OLD
000540*    APR.TIP03 ACTIVITY-DATE / SETTLEMENT-DATE REDEFINES HABIT.
000550*
000560 01  POL-EFFECTIVE-DATE-R REDEFINES POL-MASTER-RECORD.
000570     05  FILLER                    PIC X(338).
000580     05  POL-EFF-CCYY              PIC 9(4).
000590     05  POL-EFF-MM                PIC 9(2).
000600     05  POL-EFF-DD                PIC 9(2).
000610     05  FILLER                    PIC X(104).
000620 01  POL-EXPIRATION-DATE-R REDEFINES POL-MASTER-RECORD.
000630     05  FILLER                    PIC X(346).
000640     05  POL-EXP-CCYY              PIC 9(4).
000650     05  POL-EXP-MM                PIC 9(2).
000660     05  POL-EXP-DD                PIC 9(2).
000670     05  FILLER                    PIC X(96).
000680 01  POL-RENEWAL-DATE-R REDEFINES POL-MASTER-RECORD.
000690     05  FILLER                    PIC X(396).
000700     05  POL-RENEW-CCYY            PIC 9(4).
000710     05  POL-RENEW-MM              PIC 9(2).
000720     05  POL-RENEW-DD              PIC 9(2).
000730     05  FILLER                    PIC X(46).
