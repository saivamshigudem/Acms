000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. COMMISSION-RATE-CALCULATOR.
000120 AUTHOR. DST. MODIFIED BY SHREENI.
000130 INSTALLATION. DST DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 03/14/1989.
000150 DATE-COMPILED. 03/14/1989.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     DST AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO ANY
000180     PERSON WITHOUT WRITTEN AUTHORIZATION.
000190*****************************************************************
000200*  ACM.CALC00 - COMMISSION RATE CALCULATOR                      *
000210*  CALLED SUBPROGRAM - COMPUTES A COMMISSION-AMOUNT AND EFFECTIVE*
000220*  RATE FOR ONE POLICY/AGENT PAIR GIVEN A PREMIUM, A COMMISSION  *
000230*  TYPE AND AN OPTIONAL CUSTOM RATE.  USED BY ACM.COMM01 WHEN A  *
000240*  NEW COMMISSION IS CREATED AGAINST AN ACTIVE POLICY.           *
000250*-----------------------------------------------------------------
000260*  CHANGE LOG
000270*  03/14/1989  RVT  ORIGINAL CODING - PERCENTAGE/FIXED/TIERED/    P00341  
000280*                   BONUS RATE SCHEDULE PER COMMISSION PLAN       P00341  
000290*                   MEMO DATED 02/01/1989                         P00341  
000300*  11/02/1991  RVT  TKT R4471 - ADDED MAXIMUM-COMMISSION-AMOUNT   R04471  
000310*                   CAP, MINIMUM FLOOR WAS ALREADY IN PLACE       R04471  
000320*  06/30/1994  LMO  TKT R6690 - TIER2 RATE CHANGED FROM 0.1200    R06690  
000330*                   TO 0.1500 PER REVISED COMMISSION PLAN         R06690  
000340*  09/22/1998  LMO  TKT R8829 - CENTURY WINDOW ON POLICY DATE     R08829  
000350*                   COMPARE, CCYY NOW CARRIED THROUGHOUT          R08829  
000360*  02/17/2006  MPL  TKT R9200 - BONUS TYPE ADDED, RATE IS         R09200  
000370*                   1.5 TIMES THE STANDARD DEFAULT RATE           R09200  
000380*  08/19/2012  RVT  TKT R9311 - HELD EFFECTIVE-RATE OUTPUT TO     R09311  
000390*                   4 DECIMALS FOR ALL FOUR CALCULATION TYPES     R09311  
000400*****************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*****************************************************************
000480*    RATE SCHEDULE CONSTANTS - COMMISSION PLAN PARAMETERS.      *
000490*****************************************************************
000500 01  CMS00-RATE-TABLE.
000510     05  CMS00-DEFAULT-RATE        PIC S9(1)V9(4)
000520                                    VALUE 0.1500.
000530     05  CMS00-MINIMUM-AMOUNT      PIC S9(10)V9(2)
000540                                    VALUE 10.00.
000550     05  CMS00-MAXIMUM-AMOUNT      PIC S9(10)V9(2)
000560                                    VALUE 10000.00.
000570     05  CMS00-TIER1-THRESHOLD     PIC S9(10)V9(2)
000580                                    VALUE 1000.00.
000590     05  CMS00-TIER1-RATE          PIC S9(1)V9(4)
000600                                    VALUE 0.1000.
000610     05  CMS00-TIER2-THRESHOLD     PIC S9(10)V9(2)
000620                                    VALUE 5000.00.
000630     05  CMS00-TIER2-RATE          PIC S9(1)V9(4)
000640                                    VALUE 0.1500.
000650     05  CMS00-TIER3-RATE          PIC S9(1)V9(4)
000660                                    VALUE 0.2000.
000670     05  CMS00-BONUS-MULTIPLIER    PIC S9(1)V9(1)
000680                                    VALUE 1.5.
000690*****************************************************************
000700*    WORK AREAS FOR THE TIERED-BRACKET COMPUTATION.             *
000710*****************************************************************
000720 01  CMS00-WORK-AREAS.
000730     05  CMS00-TIER1-PORTION       PIC S9(10)V9(4).
000740     05  CMS00-TIER2-PORTION       PIC S9(10)V9(4).
000750     05  CMS00-TIER3-PORTION       PIC S9(10)V9(4).
000760     05  CMS00-RAW-AMOUNT          PIC S9(10)V9(4).
000770     05  CMS00-VALID-SW            PIC X(1) VALUE 'Y'.
000780         88  CMS00-INPUT-VALID         VALUE 'Y'.
000790         88  CMS00-INPUT-INVALID       VALUE 'N'.
000800*****************************************************************
000810*    DATE-WINDOW BREAKDOWN VIEWS - CALCULATION DATE, POLICY     *
000820*    EFFECTIVE DATE AND POLICY EXPIRATION DATE.  CARRIED IN THE *
000830*    HOUSE STYLE OF REDEFINING A CCYYMMDD FIELD FOR COMPARE.    *
000840*****************************************************************
000850 01  CMS00-CALC-DATE-WORK          PIC 9(8).
000860 01  CMS00-CALC-DATE-R REDEFINES CMS00-CALC-DATE-WORK.
000870     05  CMS00-CALC-CCYYMM         PIC 9(6).
000880     05  CMS00-CALC-DD             PIC 9(2).
000890 01  CMS00-EFF-DATE-WORK           PIC 9(8).
000900 01  CMS00-EFF-DATE-R REDEFINES CMS00-EFF-DATE-WORK.
000910     05  CMS00-EFF-CCYYMM          PIC 9(6).
000920     05  CMS00-EFF-DD              PIC 9(2).
000930 01  CMS00-EXP-DATE-WORK           PIC 9(8).
000940 01  CMS00-EXP-DATE-R REDEFINES CMS00-EXP-DATE-WORK.
000950     05  CMS00-EXP-CCYYMM          PIC 9(6).
000960     05  CMS00-EXP-DD              PIC 9(2).
000970 01  CMS00-CALL-COUNT              PIC 9(7) COMP.
000980 LINKAGE SECTION.
000990 01  LK-CMS00-PARM-AREA.
001000     05  LK-PREMIUM-AMOUNT         PIC S9(12)V9(2).
001010     05  LK-COMMISSION-TYPE        PIC X(20).
001020     05  LK-CUSTOM-RATE-FLAG       PIC X(1).
001030         88  LK-CUSTOM-RATE-GIVEN      VALUE 'Y'.
001040         88  LK-NO-CUSTOM-RATE         VALUE 'N'.
001050     05  LK-CUSTOM-RATE            PIC S9(8)V9(4).
001060     05  LK-CALCULATION-DATE       PIC 9(8).
001070     05  LK-POLICY-EFFECTIVE-DATE  PIC 9(8).
001080     05  LK-POLICY-EXPIRATION-DATE PIC 9(8).
001090     05  LK-COMMISSION-AMOUNT      PIC S9(12)V9(2).
001100     05  LK-EFFECTIVE-RATE         PIC S9(4)V9(4).
001110     05  LK-RETURN-CODE            PIC X(2).
001120         88  LK-CALC-OK                VALUE '00'.
001130         88  LK-CALC-BAD-PREMIUM       VALUE '10'.
001140         88  LK-CALC-BAD-TYPE          VALUE '11'.
001150         88  LK-CALC-BAD-CUSTOM-RATE   VALUE '12'.
001160         88  LK-CALC-DATE-WINDOW-BAD   VALUE '13'.
001170*****************************************************************
001180*    MAIN LINE - ONE CALL PER COMMISSION TO BE PRICED.          *
001190*****************************************************************
001200 PROCEDURE DIVISION USING LK-CMS00-PARM-AREA.
001210 0000-MAIN-LINE.
001220     ADD 1 TO CMS00-CALL-COUNT.
001230     PERFORM 1000-VALIDATE-INPUT THRU 1000-EXIT.
001240     IF CMS00-INPUT-INVALID
001250         GO TO 9999-END-PROGRAM.
001260     PERFORM 2000-CHECK-DATE-WINDOW THRU 2000-EXIT.
001270     IF CMS00-INPUT-INVALID
001280         GO TO 9999-END-PROGRAM.
001290     PERFORM 3000-CALCULATE-BY-TYPE THRU 3000-EXIT.
001300     PERFORM 4000-CLAMP-AMOUNT THRU 4000-EXIT.
001310     MOVE '00' TO LK-RETURN-CODE.
001320     GO TO 9999-END-PROGRAM.
001330*
001340 1000-VALIDATE-INPUT.
001350*    PREMIUM MUST BE PRESENT AND POSITIVE, TYPE MUST BE PRESENT,
001360*    AND A SUPPLIED CUSTOM RATE MUST FALL IN (0, 1.00].
001370     SET CMS00-INPUT-VALID TO TRUE.
001380     IF LK-PREMIUM-AMOUNT NOT > ZERO
001390         SET CMS00-INPUT-INVALID TO TRUE
001400         MOVE '10' TO LK-RETURN-CODE
001410         GO TO 1000-EXIT.
001420     IF LK-COMMISSION-TYPE = SPACES
001430         SET CMS00-INPUT-INVALID TO TRUE
001440         MOVE '11' TO LK-RETURN-CODE
001450         GO TO 1000-EXIT.
001460     IF LK-CUSTOM-RATE-GIVEN
001470         IF LK-CUSTOM-RATE NOT > ZERO
001480             SET CMS00-INPUT-INVALID TO TRUE
001490             MOVE '12' TO LK-RETURN-CODE
001500         ELSE
001510             IF LK-COMMISSION-TYPE NOT = 'FIXED'
001520                 AND LK-CUSTOM-RATE > 1.0000
001530                 SET CMS00-INPUT-INVALID TO TRUE
001540                 MOVE '12' TO LK-RETURN-CODE.
001550 1000-EXIT.
001560     EXIT.
001570*
001580 2000-CHECK-DATE-WINDOW.
001590*    CALCULATION DATE MAY NOT PRECEDE THE POLICY EFFECTIVE DATE
001600*    NOR FOLLOW THE POLICY EXPIRATION DATE WHEN THOSE DATES ARE
001610*    PRESENT (ZERO MEANS NOT PRESENT).
001620     MOVE LK-CALCULATION-DATE TO CMS00-CALC-DATE-WORK.
001630     MOVE LK-POLICY-EFFECTIVE-DATE TO CMS00-EFF-DATE-WORK.
001640     MOVE LK-POLICY-EXPIRATION-DATE TO CMS00-EXP-DATE-WORK.
001650     IF CMS00-EFF-DATE-WORK NOT = ZERO
001660         AND CMS00-CALC-DATE-WORK < CMS00-EFF-DATE-WORK
001670         SET CMS00-INPUT-INVALID TO TRUE
001680         MOVE '13' TO LK-RETURN-CODE
001690         GO TO 2000-EXIT.
001700     IF CMS00-EXP-DATE-WORK NOT = ZERO
001710         AND CMS00-CALC-DATE-WORK > CMS00-EXP-DATE-WORK
001720         SET CMS00-INPUT-INVALID TO TRUE
001730         MOVE '13' TO LK-RETURN-CODE.
001740 2000-EXIT.
001750     EXIT.
001760*
001770 3000-CALCULATE-BY-TYPE.
001780     IF LK-COMMISSION-TYPE = 'PERCENTAGE'
001790         PERFORM 3100-CALC-PERCENTAGE THRU 3100-EXIT
001800     ELSE
001810         IF LK-COMMISSION-TYPE = 'FIXED'
001820             PERFORM 3200-CALC-FIXED THRU 3200-EXIT
001830         ELSE
001840             IF LK-COMMISSION-TYPE = 'TIERED'
001850                 PERFORM 3300-CALC-TIERED THRU 3300-EXIT
001860             ELSE
001870                 PERFORM 3400-CALC-BONUS THRU 3400-EXIT.
001880 3000-EXIT.
001890     EXIT.
001900*
001910 3100-CALC-PERCENTAGE.
001920     IF LK-CUSTOM-RATE-GIVEN
001930         MOVE LK-CUSTOM-RATE TO LK-EFFECTIVE-RATE
001940     ELSE
001950         MOVE CMS00-DEFAULT-RATE TO LK-EFFECTIVE-RATE.
001960     COMPUTE LK-COMMISSION-AMOUNT ROUNDED =
001970         LK-PREMIUM-AMOUNT * LK-EFFECTIVE-RATE.
001980 3100-EXIT.
001990     EXIT.
002000*
002010 3200-CALC-FIXED.
002020     IF LK-CUSTOM-RATE-GIVEN
002030         MOVE LK-CUSTOM-RATE TO LK-COMMISSION-AMOUNT
002040     ELSE
002050         COMPUTE LK-COMMISSION-AMOUNT ROUNDED =
002060             CMS00-DEFAULT-RATE * LK-PREMIUM-AMOUNT.
002070     COMPUTE LK-EFFECTIVE-RATE ROUNDED =
002080         LK-COMMISSION-AMOUNT / LK-PREMIUM-AMOUNT.
002090 3200-EXIT.
002100     EXIT.
002110*
002120 3300-CALC-TIERED.
002130     IF LK-PREMIUM-AMOUNT NOT > CMS00-TIER1-THRESHOLD
002140         COMPUTE CMS00-RAW-AMOUNT =
002150             LK-PREMIUM-AMOUNT * CMS00-TIER1-RATE
002160     ELSE
002170         IF LK-PREMIUM-AMOUNT NOT > CMS00-TIER2-THRESHOLD
002180             COMPUTE CMS00-TIER1-PORTION =
002190                 CMS00-TIER1-THRESHOLD * CMS00-TIER1-RATE
002200             COMPUTE CMS00-TIER2-PORTION =
002210                 (LK-PREMIUM-AMOUNT - CMS00-TIER1-THRESHOLD)
002220                     * CMS00-TIER2-RATE
002230             COMPUTE CMS00-RAW-AMOUNT =
002240                 CMS00-TIER1-PORTION + CMS00-TIER2-PORTION
002250         ELSE
002260             COMPUTE CMS00-TIER1-PORTION =
002270                 CMS00-TIER1-THRESHOLD * CMS00-TIER1-RATE
002280             COMPUTE CMS00-TIER2-PORTION =
002290                 (CMS00-TIER2-THRESHOLD - CMS00-TIER1-THRESHOLD)
002300                     * CMS00-TIER2-RATE
002310             COMPUTE CMS00-TIER3-PORTION =
002320                 (LK-PREMIUM-AMOUNT - CMS00-TIER2-THRESHOLD)
002330                     * CMS00-TIER3-RATE
002340             COMPUTE CMS00-RAW-AMOUNT =
002350                 CMS00-TIER1-PORTION + CMS00-TIER2-PORTION
002360                     + CMS00-TIER3-PORTION.
002370     COMPUTE LK-COMMISSION-AMOUNT ROUNDED = CMS00-RAW-AMOUNT.
002380     COMPUTE LK-EFFECTIVE-RATE ROUNDED =
002390         LK-COMMISSION-AMOUNT / LK-PREMIUM-AMOUNT.
002400 3300-EXIT.
002410     EXIT.
002420*
002430 3400-CALC-BONUS.
002440     COMPUTE LK-EFFECTIVE-RATE ROUNDED =
002450         CMS00-DEFAULT-RATE * CMS00-BONUS-MULTIPLIER.
002460     COMPUTE LK-COMMISSION-AMOUNT ROUNDED =
002470         LK-PREMIUM-AMOUNT * LK-EFFECTIVE-RATE.
002480     COMPUTE LK-EFFECTIVE-RATE ROUNDED =
002490         LK-COMMISSION-AMOUNT / LK-PREMIUM-AMOUNT.
002500 3400-EXIT.
002510     EXIT.
002520*
002530 4000-CLAMP-AMOUNT.
002540     IF LK-COMMISSION-AMOUNT < CMS00-MINIMUM-AMOUNT
002550         MOVE CMS00-MINIMUM-AMOUNT TO LK-COMMISSION-AMOUNT.
002560     IF CMS00-MAXIMUM-AMOUNT > ZERO
002570         IF LK-COMMISSION-AMOUNT > CMS00-MAXIMUM-AMOUNT
002580             MOVE CMS00-MAXIMUM-AMOUNT TO LK-COMMISSION-AMOUNT.
002590 4000-EXIT.
002600     EXIT.
002610*
002620 9999-END-PROGRAM.
002630     GOBACK.
