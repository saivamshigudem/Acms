000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. POLICY-LIFECYCLE-BATCH.
000120 AUTHOR. DST. MODIFIED BY R.TATE.
000130 INSTALLATION. DST DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 04/02/1989.
000150 DATE-COMPILED. 04/02/1989.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     DST AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO ANY
000180     PERSON WITHOUT WRITTEN AUTHORIZATION.
000190*****************************************************************
000200*  ACM.POLY02 - POLICY LIFECYCLE BATCH                          *
000210*  NIGHTLY JOB STEP 2 OF 3.  ONE SEQUENTIAL PASS OF THE POLICY   *
000220*  MASTER EXPIRES POLICIES PAST THEIR EXPIRATION DATE AND FLAGS  *
000230*  POLICIES WHOSE RENEWAL DATE FALLS WITHIN THE NEXT 30 DAYS.    *
000240*  WRITES CONTROL COUNTS AND RENEWAL-DUE NOTICE DETAIL FORWARD   *
000250*  TO CTLPL02 FOR THE CONTROL REPORT STEP (ACM.RPTG04).  RUN     *
000260*  AFTER ACM.COMM01 AND BEFORE ACM.PAYM03.                       *
000270*-----------------------------------------------------------------
000280*  CHANGE LOG
000290*  04/02/1989  RVT  ORIGINAL CODING                               P00355  
000300*  02/11/1992  RVT  TKT R4602 - RENEWAL-DUE WINDOW WIDENED FROM   R04602  
000310*                   14 TO 30 DAYS PER UNDERWRITING REQUEST        R04602  
000320*  06/30/1994  LMO  TKT R6691 - EXPIRE PASS NOW SKIPS POLICIES    R06691  
000330*                   ALREADY IN CANCELLED OR EXPIRED STATUS        R06691  
000340*  09/22/1998  LMO  TKT R8830 - CENTURY WINDOW ON ACCEPT-FROM-    R08830  
000350*                   DATE, PIVOT YEAR 50, FOR YEAR 2000 READINESS  R08830  
000360*  08/19/2012  RVT  TKT R9312 - CONTROL-TOTALS-FILE ADDED SO THE  R09312  
000370*                   CONTROL REPORT STEP NO LONGER RE-READS THE    R09312  
000380*                   POLICY MASTER A SECOND TIME                   R09312  
000390*  03/06/2013  RVT  TKT R09316 - RENEWAL-DUE CHECK WAS WRONGLY    R09316  
000400*                   SKIPPING POLICIES WHOSE RENEWAL DATE HAD      R09316  
000410*                   ALREADY PASSED; UNDERWRITING WANTS A NOTICE   R09316  
000420*                   ON THOSE TOO, SO THE LOWER BOUND IS DROPPED   R09316  
000430*  03/13/2013  RVT  TKT R09319 - ADDED A RECORDS-READ COUNTER     R09319  
000440*                   FOR THE OPERATOR'S JOB-LOG NOTE               R09319  
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT POLICY-FILE ASSIGN TO "POLFILE"
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-POL-FILE-STATUS.
000550     SELECT NEW-POLICY-FILE ASSIGN TO "POLNEW"
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-POLNEW-FILE-STATUS.
000580     SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLPL02"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-CTL-FILE-STATUS.
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  POLICY-FILE.
000640 COPY POL.MAST02.
000650 FD  NEW-POLICY-FILE.
000660 01  NEW-POL-RECORD                PIC X(450).
000670 FD  CONTROL-TOTALS-FILE.
000680 COPY CTL.TOTL05.
000690 WORKING-STORAGE SECTION.
000700*****************************************************************
000710*    STANDALONE COUNTER - TOTAL POLICY-MASTER RECORDS READ       *
000720*    THIS RUN, FOR THE OPERATOR'S JOB-LOG NOTE.  R09319.         *
000730*****************************************************************
000740 77  WS-POL-RECORDS-READ           PIC 9(7) COMP VALUE ZERO.
000750*****************************************************************
000760*    FILE STATUS SWITCHES.                                      *
000770*****************************************************************
000780 01  WS-FILE-STATUS-AREA.
000790     05  WS-POL-FILE-STATUS        PIC X(2).
000800     05  WS-POLNEW-FILE-STATUS     PIC X(2).
000810     05  WS-CTL-FILE-STATUS        PIC X(2).
000820 01  WS-EOF-SWITCHES.
000830     05  WS-POL-EOF-SW             PIC X(1) VALUE 'N'.
000840         88  WS-POL-EOF                VALUE 'Y'.
000850*****************************************************************
000860*    TODAY'S DATE - ACCEPTED FROM THE SYSTEM CLOCK IN YYMMDD     *
000870*    FORM AND EXPANDED TO CCYYMMDD USING A PIVOT-YEAR WINDOW.    *
000880*****************************************************************
000890 01  WS-TODAY-YYMMDD               PIC 9(6).
000900 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000910     05  WS-ACCEPT-YY              PIC 9(2).
000920     05  WS-ACCEPT-MM              PIC 9(2).
000930     05  WS-ACCEPT-DD              PIC 9(2).
000940 01  WS-TODAY-CCYYMMDD             PIC 9(8).
000950 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
000960     05  WS-TODAY-CCYY.
000970         10  WS-TODAY-CC           PIC 9(2).
000980         10  WS-TODAY-YY           PIC 9(2).
000990     05  WS-TODAY-MM               PIC 9(2).
001000     05  WS-TODAY-DD               PIC 9(2).
001010 01  WS-TODAY-SERIAL               PIC S9(9) COMP.
001020 01  WS-RENEWAL-WINDOW-SERIAL      PIC S9(9) COMP.
001030*****************************************************************
001040*    DATE-TO-SERIAL CONVERSION WORK AREA - USED FOR THE          *
001050*    EXPIRATION AND RENEWAL-WINDOW COMPARISONS BELOW.            *
001060*****************************************************************
001070 01  WS-DATE-CONV-AREA.
001080     05  WS-DC-INPUT-DATE          PIC 9(8).
001090     05  WS-DC-INPUT-R REDEFINES WS-DC-INPUT-DATE.
001100         10  WS-DC-CCYY            PIC 9(4).
001110         10  WS-DC-MM              PIC 9(2).
001120         10  WS-DC-DD              PIC 9(2).
001130     05  WS-DC-SERIAL              PIC S9(9) COMP.
001140     05  WS-DC-MOD4                PIC S9(4) COMP.
001150     05  WS-DC-MOD100              PIC S9(4) COMP.
001160     05  WS-DC-MOD400              PIC S9(4) COMP.
001170     05  WS-DC-LEAP-SW             PIC X(1).
001180         88  WS-DC-IS-LEAP-YEAR        VALUE 'Y'.
001190         88  WS-DC-NOT-LEAP-YEAR       VALUE 'N'.
001200 01  WS-MONTH-CUM-TABLE.
001210     05  FILLER                    PIC 9(3) VALUE 0.
001220     05  FILLER                    PIC 9(3) VALUE 31.
001230     05  FILLER                    PIC 9(3) VALUE 59.
001240     05  FILLER                    PIC 9(3) VALUE 90.
001250     05  FILLER                    PIC 9(3) VALUE 120.
001260     05  FILLER                    PIC 9(3) VALUE 151.
001270     05  FILLER                    PIC 9(3) VALUE 181.
001280     05  FILLER                    PIC 9(3) VALUE 212.
001290     05  FILLER                    PIC 9(3) VALUE 243.
001300     05  FILLER                    PIC 9(3) VALUE 273.
001310     05  FILLER                    PIC 9(3) VALUE 304.
001320     05  FILLER                    PIC 9(3) VALUE 334.
001330 01  WS-MONTH-CUM-TABLE-R REDEFINES WS-MONTH-CUM-TABLE.
001340     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
001350*****************************************************************
001360*    CONTROL COUNTS FOR THE FOOTER OF THE END-OF-RUN REPORT.    *
001370*****************************************************************
001380 01  WS-CONTROL-COUNTERS.
001390     05  WS-CT-EXPIRED             PIC 9(7) COMP VALUE ZERO.
001400     05  WS-CT-RENEWAL-DUE         PIC 9(7) COMP VALUE ZERO.
001410*
001420 PROCEDURE DIVISION.
001430 0000-MAIN-LINE.
001440     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001450     PERFORM 2000-PROCESS-POLICIES THRU 2000-EXIT.
001460     PERFORM 3000-WRITE-CONTROL-TOTALS THRU 3000-EXIT.
001470     PERFORM 4000-CLOSE-FILES THRU 4000-EXIT.
001480     STOP RUN.
001490*
001500 1000-INITIALIZE.
001510     ACCEPT WS-TODAY-YYMMDD FROM DATE.
001520     IF WS-ACCEPT-YY < 50
001530         MOVE 20 TO WS-TODAY-CC
001540     ELSE
001550         MOVE 19 TO WS-TODAY-CC.
001560     MOVE WS-ACCEPT-YY TO WS-TODAY-YY.
001570     MOVE WS-ACCEPT-MM TO WS-TODAY-MM.
001580     MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
001590     MOVE WS-TODAY-CCYYMMDD TO WS-DC-INPUT-DATE.
001600     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
001610     MOVE WS-DC-SERIAL TO WS-TODAY-SERIAL.
001620     COMPUTE WS-RENEWAL-WINDOW-SERIAL = WS-TODAY-SERIAL + 30.
001630     OPEN INPUT POLICY-FILE
001640          OUTPUT NEW-POLICY-FILE
001650          OUTPUT CONTROL-TOTALS-FILE.
001660 1000-EXIT.
001670     EXIT.
001680*
001690 2000-PROCESS-POLICIES.
001700     PERFORM 2100-READ-POLICY THRU 2100-EXIT.
001710     PERFORM 2200-EVALUATE-POLICY THRU 2200-EXIT
001720         UNTIL WS-POL-EOF.
001730 2000-EXIT.
001740     EXIT.
001750*
001760 2100-READ-POLICY.
001770     READ POLICY-FILE
001780         AT END SET WS-POL-EOF TO TRUE.
001790     IF NOT WS-POL-EOF
001800         ADD 1 TO WS-POL-RECORDS-READ.
001810 2100-EXIT.
001820     EXIT.
001830*
001840 2200-EVALUATE-POLICY.
001850     PERFORM 2300-EXPIRE-CHECK THRU 2300-EXIT.
001860     PERFORM 2400-RENEWAL-DUE-CHECK THRU 2400-EXIT.
001870     MOVE POL-MASTER-RECORD TO NEW-POL-RECORD.
001880     WRITE NEW-POL-RECORD.
001890     PERFORM 2100-READ-POLICY THRU 2100-EXIT.
001900 2200-EXIT.
001910     EXIT.
001920*
001930 2300-EXPIRE-CHECK.
001940*    ONLY AN ACTIVE POLICY MAY MOVE TO EXPIRED (PER THE STATUS-
001950*    TRANSITION TABLE - PENDING/INACTIVE/SUSPENDED/RENEWED POLICIES
001960*    DO NOT EXPIRE THROUGH THIS PASS).
001970     IF POL-STATUS-ACTIVE
001980         AND POL-EXPIRATION-DATE NOT = ZERO
001990         AND POL-EXPIRATION-DATE < WS-TODAY-CCYYMMDD
002000         SET POL-STATUS-EXPIRED TO TRUE
002010         ADD 1 TO WS-CT-EXPIRED.
002020 2300-EXIT.
002030     EXIT.
002040*
002050 2400-RENEWAL-DUE-CHECK.
002060*    A POLICY WHOSE RENEWAL DATE FALLS ON OR BEFORE 30 DAYS FROM
002070*    TODAY GETS A RENEWAL-DUE NOTICE WRITTEN TO CONTROL-TOTALS-
002080*    FILE.  THIS PASS DOES NOT CHANGE POL-POLICY-STATUS AND IS
002090*    NOT RESTRICTED BY POLICY STATUS.  R09316 - NO LOWER BOUND
002100*    ON THE RENEWAL DATE - A PAST-DUE RENEWAL STILL NOTIFIES.
002110     IF POL-RENEWAL-DATE NOT = ZERO
002120         MOVE POL-RENEWAL-DATE TO WS-DC-INPUT-DATE
002130         PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT
002140         IF WS-DC-SERIAL NOT > WS-RENEWAL-WINDOW-SERIAL
002150             PERFORM 2410-WRITE-RENEWAL-NOTICE THRU 2410-EXIT
002160             ADD 1 TO WS-CT-RENEWAL-DUE.
002170 2400-EXIT.
002180     EXIT.
002190*
002200 2410-WRITE-RENEWAL-NOTICE.
002210     MOVE SPACES TO CTL-TOTALS-RECORD.
002220     SET CTL-TYPE-RENEWAL-NOTICE TO TRUE.
002230     MOVE POL-POLICY-NUMBER TO CTL-NOTICE-POLICY-NUMBER.
002240     MOVE POL-RENEWAL-DATE TO CTL-NOTICE-RENEWAL-DATE.
002250     WRITE CTL-TOTALS-RECORD.
002260 2410-EXIT.
002270     EXIT.
002280*
002290 3000-WRITE-CONTROL-TOTALS.
002300     MOVE SPACES TO CTL-TOTALS-RECORD.
002310     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
002320     SET CTL-CC-POLICY-EXPIRED TO TRUE.
002330     MOVE WS-CT-EXPIRED TO CTL-CC-COUNT.
002340     MOVE ZERO TO CTL-CC-AMOUNT.
002350     WRITE CTL-TOTALS-RECORD.
002360     MOVE SPACES TO CTL-TOTALS-RECORD.
002370     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
002380     SET CTL-CC-RENEWAL-DUE TO TRUE.
002390     MOVE WS-CT-RENEWAL-DUE TO CTL-CC-COUNT.
002400     MOVE ZERO TO CTL-CC-AMOUNT.
002410     WRITE CTL-TOTALS-RECORD.
002420 3000-EXIT.
002430     EXIT.
002440*
002450 4000-CLOSE-FILES.
002460     CLOSE POLICY-FILE
002470           NEW-POLICY-FILE
002480           CONTROL-TOTALS-FILE.
002490 4000-EXIT.
002500     EXIT.
002510*
002520 8000-CONVERT-DATE-TO-SERIAL.
002530*    CONVERTS THE CCYYMMDD DATE IN WS-DC-INPUT-DATE TO AN
002540*    ABSOLUTE DAY SERIAL NUMBER IN WS-DC-SERIAL, FOR USE IN
002550*    DATE-DIFFERENCE COMPARISONS ELSEWHERE IN THIS PROGRAM.
002560     PERFORM 8100-CHECK-LEAP-YEAR THRU 8100-EXIT.
002570     COMPUTE WS-DC-SERIAL = (WS-DC-CCYY * 365)
002580         + (WS-DC-CCYY / 4) - (WS-DC-CCYY / 100)
002590         + (WS-DC-CCYY / 400)
002600         + WS-MONTH-CUM-DAYS (WS-DC-MM) + WS-DC-DD.
002610     IF WS-DC-MM > 2 AND WS-DC-IS-LEAP-YEAR
002620         ADD 1 TO WS-DC-SERIAL.
002630 8000-EXIT.
002640     EXIT.
002650*
002660 8100-CHECK-LEAP-YEAR.
002670     COMPUTE WS-DC-MOD4 = WS-DC-CCYY - ((WS-DC-CCYY / 4) * 4).
002680     COMPUTE WS-DC-MOD100 = WS-DC-CCYY - ((WS-DC-CCYY / 100) * 100).
002690     COMPUTE WS-DC-MOD400 = WS-DC-CCYY - ((WS-DC-CCYY / 400) * 400).
002700     IF WS-DC-MOD4 = 0 AND (WS-DC-MOD100 NOT = 0
002710             OR WS-DC-MOD400 = 0)
002720         SET WS-DC-IS-LEAP-YEAR TO TRUE
002730     ELSE
002740         SET WS-DC-NOT-LEAP-YEAR TO TRUE.
002750 8100-EXIT.
002760     EXIT.
