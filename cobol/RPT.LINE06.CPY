000100*****************************************************************
000110*  RPT.LINE06                                                  *
000120*  COMMISSION/PAYMENT CONTROL REPORT PRINT-LINE LAYOUTS -       *
000130*  HEADER, RENEWAL-NOTICE, AGENT-BODY, CONTROL-BREAK AND        *
000140*  FOOTER LINES FOR THE END-OF-RUN CONTROL REPORT PRODUCED BY   *
000150*  ACM.RPTG04 ON CMSRPT.  COPY MEMBER.                          *
000160*-----------------------------------------------------------------
000170*  MAINTENANCE                                                  *
000180*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - 858 PAYEE       *
000190*                              COMPENSATION CONTROL REPORT       *
000200*                              PRINT LINE (MTF.R00858)           *
000210*  03/14/2011  DST  R.TATE     RECAST AS ACMS CONTROL REPORT     *
000220*                              PRINT LINES, ADDED RENEWAL-NOTICE *
000230*                              AND FOOTER LINE FORMATS OVER THE  *
000240*                              SAME 01-LEVEL REDEFINES SHAPE     *
000250*****************************************************************
000260 01  RPT-PRINT-LINE                PIC X(133).
000270*
000280 01  RPT-HEADER-LINE REDEFINES RPT-PRINT-LINE.
000290     05  FILLER                    PIC X(1).
000300     05  FILLER                    PIC X(40) VALUE
000310         'AGENT COMMISSION/PAYMENT CONTROL REPORT'.
000320     05  FILLER                    PIC X(10) VALUE '  RUN DATE'.
000330     05  RPT-HDR-RUN-CCYY          PIC 9(4).
000340     05  FILLER                    PIC X(1)  VALUE '-'.
000350     05  RPT-HDR-RUN-MM            PIC 9(2).
000360     05  FILLER                    PIC X(1)  VALUE '-'.
000370     05  RPT-HDR-RUN-DD            PIC 9(2).
000380     05  FILLER                    PIC X(72).
000390 01  RPT-RENEWAL-NOTICE-LINE REDEFINES RPT-PRINT-LINE.
000400     05  FILLER                    PIC X(1).
000410     05  FILLER                    PIC X(20) VALUE
000420         'RENEWAL DUE - POLICY'.
000430     05  RPT-RN-POLICY-NUMBER      PIC X(50).
000440     05  FILLER                    PIC X(16) VALUE
000450         '  RENEWAL DATE  '.
000460     05  RPT-RN-RENEWAL-DATE       PIC 9(8).
000470     05  FILLER                    PIC X(38).
000480 01  RPT-AGENT-BODY-LINE REDEFINES RPT-PRINT-LINE.
000490     05  FILLER                    PIC X(1).
000500     05  RPT-AB-AGENT-CODE         PIC X(20).
000510     05  FILLER                    PIC X(2).
000520     05  RPT-AB-PAID-COMMISSION    PIC Z,ZZZ,ZZZ,ZZ9.99-.
000530     05  FILLER                    PIC X(2).
000540     05  RPT-AB-PENDING-COMMISSION PIC Z,ZZZ,ZZZ,ZZ9.99-.
000550     05  FILLER                    PIC X(2).
000560     05  RPT-AB-COMPLETED-PAYMENT  PIC Z,ZZZ,ZZZ,ZZ9.99-.
000570     05  FILLER                    PIC X(2).
000580     05  RPT-AB-PENDING-PAYMENT    PIC Z,ZZZ,ZZZ,ZZ9.99-.
000590     05  FILLER                    PIC X(72).
000600 01  RPT-CONTROL-BREAK-LINE REDEFINES RPT-PRINT-LINE.
000610     05  FILLER                    PIC X(1).
000620     05  FILLER                    PIC X(20) VALUE
000630         '** GRAND TOTALS **  '.
000640     05  FILLER                    PIC X(2).
000650     05  RPT-CB-PAID-COMMISSION    PIC Z,ZZZ,ZZZ,ZZ9.99-.
000660     05  FILLER                    PIC X(2).
000670     05  RPT-CB-PENDING-COMMISSION PIC Z,ZZZ,ZZZ,ZZ9.99-.
000680     05  FILLER                    PIC X(2).
000690     05  RPT-CB-COMPLETED-PAYMENT  PIC Z,ZZZ,ZZZ,ZZ9.99-.
000700     05  FILLER                    PIC X(2).
000710     05  RPT-CB-PENDING-PAYMENT    PIC Z,ZZZ,ZZZ,ZZ9.99-.
000720     05  FILLER                    PIC X(72).
000730 01  RPT-FOOTER-LINE REDEFINES RPT-PRINT-LINE.
000740     05  FILLER                    PIC X(1).
000750     05  RPT-FT-LABEL              PIC X(34).
000760     05  RPT-FT-COUNT              PIC ZZZ,ZZ9.
000770     05  FILLER                    PIC X(2).
000780     05  RPT-FT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.
000790     05  FILLER                    PIC X(86).
