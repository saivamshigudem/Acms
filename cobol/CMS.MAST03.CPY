000100*****************************************************************
000110*  CMS.MAST03                                                  *
000120*  COMMISSION MASTER RECORD - ONE RECORD PER COMMISSION EARNED  *
000130*  BY AN AGENT AGAINST A POLICY.  WRITTEN AND MAINTAINED BY THE *
000140*  COMMISSION LIFECYCLE BATCH (ACM.COMM01).  COPY MEMBER.       *
000150*-----------------------------------------------------------------
000160*  MAINTENANCE                                                  *
000170*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - DIRECT          *
000180*                              FINANCIAL ACTIVITY (DFA.TIP02)    *
000190*  03/14/2011  DST  R.TATE     RECAST AS ACMS COMMISSION MASTER, *
000200*                              DROPPED DEALER/UNDERWRITER SPLIT, *
000210*                              KEPT SINGLE COMM-AMOUNT FIELD     *
000220*  09/22/1998  DST  L.OKAFOR   TKT 88291 - CENTURY WINDOW ON     *
000230*                              CALC/EFFECTIVE/EXPIRY/PAID DATES  *
000240*  02/17/2006  DST  M.PELLETIER TKT 92004 - ADDED CMS-CALC-TYPE  *
000250*                              88-LEVELS FOR TIERED/BONUS RATES  *
000260*****************************************************************
000270 01  CMS-MASTER-RECORD.
000280     05  CMS-COMMISSION-ID         PIC 9(9).
000290     05  CMS-POLICY-ID             PIC 9(9).
000300     05  CMS-AGENT-ID              PIC 9(9).
000310     05  CMS-COMMISSION-RATE       PIC S9(4)V9(4).
000320     05  CMS-COMMISSION-AMOUNT     PIC S9(12)V9(2).
000330     05  CMS-PREMIUM-AMOUNT        PIC S9(12)V9(2).
000340     05  CMS-COMMISSION-TYPE       PIC X(20).
000350         88  CMS-TYPE-PERCENTAGE       VALUE 'PERCENTAGE'.
000360         88  CMS-TYPE-FIXED            VALUE 'FIXED'.
000370         88  CMS-TYPE-TIERED           VALUE 'TIERED'.
000380         88  CMS-TYPE-BONUS            VALUE 'BONUS'.
000390     05  CMS-CALCULATION-DATE      PIC 9(8).
000400     05  CMS-EFFECTIVE-DATE        PIC 9(8).
000410     05  CMS-EXPIRY-DATE           PIC 9(8).
000420     05  CMS-COMMISSION-STATUS     PIC X(20).
000430         88  CMS-STATUS-PENDING        VALUE 'PENDING'.
000440         88  CMS-STATUS-APPROVED       VALUE 'APPROVED'.
000450         88  CMS-STATUS-PAID           VALUE 'PAID'.
000460         88  CMS-STATUS-CANCELLED      VALUE 'CANCELLED'.
000470         88  CMS-STATUS-HELD           VALUE 'HELD'.
000480         88  CMS-STATUS-FORFEITED      VALUE 'FORFEITED'.
000490     05  CMS-PAYMENT-DATE          PIC 9(8).
000500     05  CMS-PAYMENT-REFERENCE     PIC X(100).
000510     05  CMS-ACTIVE-FLAG           PIC X(1).
000520         88  CMS-IS-ACTIVE             VALUE 'Y'.
000530         88  CMS-IS-INACTIVE           VALUE 'N'.
000540     05  FILLER                    PIC X(14).
000550*
000560*    CENTURY/YEAR/MONTH/DAY BREAKDOWN VIEWS - CALCULATION,
000570*    EFFECTIVE, EXPIRY AND PAYMENT DATE, CARRIED FORWARD FROM
000580*    THE DFA.TIP02 TRADE-DATE / CONFIRM-DATE REDEFINES HABIT.
000590*
000600 01  CMS-CALCULATION-DATE-R REDEFINES CMS-MASTER-RECORD.
000610     05  FILLER                    PIC X(83).
000620     05  CMS-CALC-CCYY             PIC 9(4).
000630     05  CMS-CALC-MM               PIC 9(2).
000640     05  CMS-CALC-DD               PIC 9(2).
000650     05  FILLER                    PIC X(159).
000660 01  CMS-EFFECTIVE-DATE-R REDEFINES CMS-MASTER-RECORD.
000670     05  FILLER                    PIC X(91).
000680     05  CMS-EFF-CCYY              PIC 9(4).
000690     05  CMS-EFF-MM                PIC 9(2).
000700     05  CMS-EFF-DD                PIC 9(2).
000710     05  FILLER                    PIC X(151).
000720 01  CMS-EXPIRY-DATE-R REDEFINES CMS-MASTER-RECORD.
000730     05  FILLER                    PIC X(99).
000740     05  CMS-EXP-CCYY              PIC 9(4).
000750     05  CMS-EXP-MM                PIC 9(2).
000760     05  CMS-EXP-DD                PIC 9(2).
000770     05  FILLER                    PIC X(143).
000780 01  CMS-PAYMENT-DATE-R REDEFINES CMS-MASTER-RECORD.
000790     05  FILLER                    PIC X(127).
000800     05  CMS-PAY-CCYY              PIC 9(4).
000810     05  CMS-PAY-MM                PIC 9(2).
000820     05  CMS-PAY-DD                PIC 9(2).
000830     05  FILLER                    PIC X(115).
