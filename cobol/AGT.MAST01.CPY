000100*****************************************************************
000110*  AGT.MAST01                                                  *
000120*  AGENT MASTER RECORD - COMMISSION AGENT DEMOGRAPHIC AND       *
000130*  EMPLOYMENT DATA.  ONE RECORD PER AGENT ON AGT.MAST.DATA.     *
000140*  COPY MEMBER - INSERT VIA "COPY AGT.MAST01." IN THE FILE      *
000150*  SECTION OF ANY PROGRAM THAT OPENS THE AGENT MASTER FILE.     *
000160*-----------------------------------------------------------------
000170*  MAINTENANCE                                                  *
000180*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - ACCOUNT-MASTER  *
000190*                              POSITION RECORD (AMP.TIP09)       *
000200*  03/14/2011  DST  R.TATE     RECAST AS ACMS AGENT MASTER FOR   *
000210*                              THE COMMISSION SUBSYSTEM CONVERSION*
000220*  09/22/1998  DST  L.OKAFOR   TKT 88291 - EXPANDED DATE FIELDS  *
000230*                              TO CCYYMMDD FOR CENTURY WINDOW     *
000240*****************************************************************
000250 01  AGT-MASTER-RECORD.
000260     05  AGT-AGENT-ID              PIC 9(9).
000270     05  AGT-AGENT-CODE            PIC X(20).
000280     05  AGT-FIRST-NAME            PIC X(50).
000290     05  AGT-MIDDLE-NAME           PIC X(50).
000300     05  AGT-LAST-NAME             PIC X(50).
000310     05  AGT-EMAIL                 PIC X(100).
000320     05  AGT-PHONE                 PIC X(15).
000330     05  AGT-AGENT-STATUS          PIC X(20).
000340         88  AGT-STATUS-ACTIVE         VALUE 'ACTIVE'.
000350         88  AGT-STATUS-INACTIVE       VALUE 'INACTIVE'.
000360         88  AGT-STATUS-SUSPENDED      VALUE 'SUSPENDED'.
000370         88  AGT-STATUS-TERMINATED     VALUE 'TERMINATED'.
000380     05  AGT-DATE-OF-BIRTH         PIC 9(8).
000390     05  AGT-HIRE-DATE             PIC 9(8).
000400     05  AGT-TERMINATION-DATE      PIC 9(8).
000410     05  AGT-ACTIVE-FLAG           PIC X(1).
000420         88  AGT-IS-ACTIVE             VALUE 'Y'.
000430         88  AGT-IS-INACTIVE           VALUE 'N'.
000440     05  FILLER                    PIC X(50).
000450*
000460*    ALTERNATE CENTURY/YEAR/MONTH/DAY VIEWS OF THE THREE DATE
000470*    FIELDS ABOVE, CARRIED FORWARD FROM THE OLD ACCOUNT-MASTER
000480*    LAYOUT'S ESTABLISHED-DATE / LAST-MAINTENANCE-DATE HABIT.
000490*
000500 01  AGT-DATE-OF-BIRTH-R REDEFINES AGT-MASTER-RECORD.
000510     05  FILLER                    PIC X(314).
000520     05  AGT-DOB-CCYY              PIC 9(4).
000530     05  AGT-DOB-MM                PIC 9(2).
000540     05  AGT-DOB-DD                PIC 9(2).
000550     05  FILLER                    PIC X(67).
000560 01  AGT-HIRE-DATE-R REDEFINES AGT-MASTER-RECORD.
000570     05  FILLER                    PIC X(322).
000580     05  AGT-HIRE-CCYY             PIC 9(4).
000590     05  AGT-HIRE-MM               PIC 9(2).
000600     05  AGT-HIRE-DD               PIC 9(2).
000610     05  FILLER                    PIC X(59).
000620 01  AGT-TERMINATION-DATE-R REDEFINES AGT-MASTER-RECORD.
000630     05  FILLER                    PIC X(330).
000640     05  AGT-TERM-CCYY             PIC 9(4).
000650     05  AGT-TERM-MM               PIC 9(2).
000660     05  AGT-TERM-DD               PIC 9(2).
000670     05  FILLER                    PIC X(51).
