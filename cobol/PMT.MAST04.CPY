000100*****************************************************************
000110*  PMT.MAST04                                                  *
000120*  PAYMENT MASTER RECORD - ONE RECORD PER PAYMENT MADE AGAINST  *
000130*  A COMMISSION.  WRITTEN AND MAINTAINED BY THE PAYMENT         *
000140*  LIFECYCLE BATCH (ACM.PAYM03).  COPY MEMBER.                  *
000150*-----------------------------------------------------------------
000160*  MAINTENANCE                                                  *
000170*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - SDCM            *
000180*                              BALANCING DATA (SDCM.BALANCE)     *
000190*  03/14/2011  DST  R.TATE     RECAST AS ACMS PAYMENT MASTER     *
000200*  09/22/1998  DST  L.OKAFOR   TKT 88291 - CENTURY WINDOW ON     *
000210*                              PAYMENT/PROCESSED DATE FIELDS     *
000220*  05/03/2007  DST  M.PELLETIER TKT 92411 - SPLIT TRANSACTION-ID *
000230*                              PREFIX/HEX FOR RECON MATCHING     *
000240*****************************************************************
000250 01  PMT-MASTER-RECORD.
000260     05  PMT-PAYMENT-ID            PIC 9(9).
000270     05  PMT-COMMISSION-ID         PIC 9(9).
000280     05  PMT-AGENT-ID              PIC 9(9).
000290     05  PMT-PAYMENT-AMOUNT        PIC S9(12)V9(2).
000300     05  PMT-PAYMENT-REFERENCE     PIC X(100).
000310     05  PMT-PAYMENT-METHOD        PIC X(25).
000320         88  PMT-METHOD-BANK-XFER      VALUE 'BANK_TRANSFER'.
000330         88  PMT-METHOD-CHECK          VALUE 'CHECK'.
000340         88  PMT-METHOD-CASH           VALUE 'CASH'.
000350         88  PMT-METHOD-WIRE           VALUE 'WIRE_TRANSFER'.
000360         88  PMT-METHOD-DIRECT-DEP     VALUE 'DIRECT_DEPOSIT'.
000370         88  PMT-METHOD-EFT            VALUE 'ELECTRONIC_FUND_TRANSFER'.
000380     05  PMT-PAYMENT-STATUS        PIC X(20).
000390         88  PMT-STATUS-PENDING        VALUE 'PENDING'.
000400         88  PMT-STATUS-PROCESSING     VALUE 'PROCESSING'.
000410         88  PMT-STATUS-COMPLETED      VALUE 'COMPLETED'.
000420         88  PMT-STATUS-FAILED         VALUE 'FAILED'.
000430         88  PMT-STATUS-CANCELLED      VALUE 'CANCELLED'.
000440         88  PMT-STATUS-REVERSED       VALUE 'REVERSED'.
000450     05  PMT-PAYMENT-DATE          PIC 9(8).
000460     05  PMT-PROCESSED-DATE        PIC 9(8).
000470     05  PMT-BANK-ACCOUNT          PIC X(50).
000480     05  PMT-BANK-NAME             PIC X(100).
000490     05  PMT-TRANSACTION-ID        PIC X(100).
000500     05  PMT-NOTES                 PIC X(500).
000510     05  PMT-ACTIVE-FLAG           PIC X(1).
000520         88  PMT-IS-ACTIVE             VALUE 'Y'.
000530         88  PMT-IS-INACTIVE           VALUE 'N'.
000540     05  FILLER                    PIC X(7).
000550*
000560*    CENTURY/YEAR/MONTH/DAY BREAKDOWN VIEWS - PAYMENT AND
000570*    PROCESSED DATE, CARRIED FORWARD FROM THE OLD SDCM.BALANCE
000580*    TRADE-DATE / SETTLE-DATE REDEFINES HABIT.
000590*
000600 01  PMT-PAYMENT-DATE-R REDEFINES PMT-MASTER-RECORD.
000610     05  FILLER                    PIC X(186).
000620     05  PMT-PAY-CCYY              PIC 9(4).
000630     05  PMT-PAY-MM                PIC 9(2).
000640     05  PMT-PAY-DD                PIC 9(2).
000650     05  FILLER                    PIC X(766).
000660 01  PMT-PROCESSED-DATE-R REDEFINES PMT-MASTER-RECORD.
000670     05  FILLER                    PIC X(194).
000680     05  PMT-PROC-CCYY             PIC 9(4).
000690     05  PMT-PROC-MM               PIC 9(2).
000700     05  PMT-PROC-DD               PIC 9(2).
000710     05  FILLER                    PIC X(758).
000720*
000730*    TRANSACTION-ID PREFIX/HEX SPLIT - "TXN-" PLUS AN 8-CHARACTER
000740*    HEX SUFFIX, USED BY THE RECON JOB TO MATCH AGAINST THE BANK
000750*    STATEMENT EXTRACT WITHOUT UNSTRINGING THE WHOLE FIELD.
000760*
000770 01  PMT-TRANSACTION-ID-R REDEFINES PMT-MASTER-RECORD.
000780     05  FILLER                    PIC X(352).
000790     05  PMT-TXN-PREFIX            PIC X(4).
000800     05  PMT-TXN-HEX               PIC X(8).
000810     05  FILLER                    PIC X(596).
