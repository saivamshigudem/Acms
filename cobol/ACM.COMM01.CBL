000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. COMMISSION-LIFECYCLE-BATCH.
000120 AUTHOR. DST. MODIFIED BY R.TATE.
000130 INSTALLATION. DST DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 03/14/1989.
000150 DATE-COMPILED. 03/14/1989.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     DST AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO ANY
000180     PERSON WITHOUT WRITTEN AUTHORIZATION.
000190*****************************************************************
000200*  ACM.COMM01 - COMMISSION LIFECYCLE BATCH                      *
000210*  NIGHTLY JOB STEP 1 OF 3.  CREATES A PENDING COMMISSION FOR    *
000220*  EVERY ACTIVE POLICY NOT ALREADY COMMISSIONED, THEN RUNS THE   *
000230*  AUTO-APPROVE, AUTO-PAY AND FORFEITURE PASSES OVER THE         *
000240*  COMMISSION MASTER.  WRITES PER-AGENT ACCUMULATOR TOTALS AND   *
000250*  CONTROL COUNTS FORWARD TO CTLCM01 FOR THE CONTROL REPORT      *
000260*  STEP (ACM.RPTG04).  RUN BEFORE ACM.POLY02 AND ACM.PAYM03.     *
000270*-----------------------------------------------------------------
000280*  CHANGE LOG
000290*  03/14/1989  RVT  ORIGINAL CODING                               P00341  
000300*  11/02/1991  RVT  TKT R4471 - ADDED FORFEITURE PASS FOR         R04471  
000310*                   PENDING COMMISSIONS PAST THE POLICY WINDOW    R04471  
000320*  06/30/1994  LMO  TKT R6690 - AUTO-PAY REFERENCE NUMBER NOW     R06690  
000330*                   BUILT FROM RUN-DATE CCYY, NOT FIXED YEAR      R06690  
000340*  09/22/1998  LMO  TKT R8829 - CENTURY WINDOW ON ACCEPT-FROM-    R08829  
000350*                   DATE, PIVOT YEAR 50, FOR YEAR 2000 READINESS  R08829  
000360*  08/19/2012  RVT  TKT R9311 - CONTROL-TOTALS-FILE ADDED SO THE  R09311  
000370*                   CONTROL REPORT STEP NO LONGER RE-READS THE    R09311  
000380*                   COMMISSION MASTER A SECOND TIME               R09311  
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT COMMISSION-FILE ASSIGN TO "CMSFILE"
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WS-CMS-FILE-STATUS.
000490     SELECT NEW-COMMISSION-FILE ASSIGN TO "CMSNEW"
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WS-CMSNEW-FILE-STATUS.
000520     SELECT POLICY-FILE ASSIGN TO "POLFILE"
000530         ORGANIZATION IS LINE SEQUENTIAL
000540         FILE STATUS IS WS-POL-FILE-STATUS.
000550     SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLCM01"
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-CTL-FILE-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  COMMISSION-FILE.
000610 COPY CMS.MAST03.
000620 FD  NEW-COMMISSION-FILE.
000630 01  NEW-CMS-RECORD                PIC X(250).
000640 FD  POLICY-FILE.
000650 COPY POL.MAST02.
000660 FD  CONTROL-TOTALS-FILE.
000670 COPY CTL.TOTL05.
000680 WORKING-STORAGE SECTION.
000690*****************************************************************
000700*    FILE STATUS SWITCHES.                                      *
000710*****************************************************************
000720 01  WS-FILE-STATUS-AREA.
000730     05  WS-CMS-FILE-STATUS        PIC X(2).
000740     05  WS-CMSNEW-FILE-STATUS     PIC X(2).
000750     05  WS-POL-FILE-STATUS        PIC X(2).
000760     05  WS-CTL-FILE-STATUS        PIC X(2).
000770 01  WS-EOF-SWITCHES.
000780     05  WS-CMS-EOF-SW             PIC X(1) VALUE 'N'.
000790         88  WS-CMS-EOF                VALUE 'Y'.
000800     05  WS-POL-EOF-SW             PIC X(1) VALUE 'N'.
000810         88  WS-POL-EOF                VALUE 'Y'.
000820     05  WS-ALREADY-COMM-SW        PIC X(1) VALUE 'N'.
000830         88  WS-ALREADY-COMMISSIONED   VALUE 'Y'.
000840*****************************************************************
000850*    TODAY'S DATE - ACCEPTED FROM THE SYSTEM CLOCK IN YYMMDD     *
000860*    FORM AND EXPANDED TO CCYYMMDD USING A PIVOT-YEAR WINDOW.    *
000870*****************************************************************
000880 01  WS-TODAY-YYMMDD               PIC 9(6).
000890 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000900     05  WS-ACCEPT-YY              PIC 9(2).
000910     05  WS-ACCEPT-MM              PIC 9(2).
000920     05  WS-ACCEPT-DD              PIC 9(2).
000930 01  WS-TODAY-CCYYMMDD             PIC 9(8).
000940 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
000950     05  WS-TODAY-CCYY.
000960         10  WS-TODAY-CC           PIC 9(2).
000970         10  WS-TODAY-YY           PIC 9(2).
000980     05  WS-TODAY-MM               PIC 9(2).
000990     05  WS-TODAY-DD               PIC 9(2).
001000 01  WS-TODAY-SERIAL               PIC S9(9) COMP.
001010*****************************************************************
001020*    DATE-TO-SERIAL CONVERSION WORK AREA - USED FOR ALL "N       *
001030*    DAYS OLD" AND "N DAYS AWAY" COMPARISONS IN THIS PROGRAM.    *
001040*****************************************************************
001050 01  WS-DATE-CONV-AREA.
001060     05  WS-DC-INPUT-DATE          PIC 9(8).
001070     05  WS-DC-INPUT-R REDEFINES WS-DC-INPUT-DATE.
001080         10  WS-DC-CCYY            PIC 9(4).
001090         10  WS-DC-MM              PIC 9(2).
001100         10  WS-DC-DD              PIC 9(2).
001110     05  WS-DC-SERIAL              PIC S9(9) COMP.
001120     05  WS-DC-MOD4                PIC S9(4) COMP.
001130     05  WS-DC-MOD100              PIC S9(4) COMP.
001140     05  WS-DC-MOD400              PIC S9(4) COMP.
001150     05  WS-DC-LEAP-SW             PIC X(1).
001160         88  WS-DC-IS-LEAP-YEAR        VALUE 'Y'.
001170         88  WS-DC-NOT-LEAP-YEAR       VALUE 'N'.
001180 01  WS-MONTH-CUM-TABLE.
001190     05  FILLER                    PIC 9(3) VALUE 0.
001200     05  FILLER                    PIC 9(3) VALUE 31.
001210     05  FILLER                    PIC 9(3) VALUE 59.
001220     05  FILLER                    PIC 9(3) VALUE 90.
001230     05  FILLER                    PIC 9(3) VALUE 120.
001240     05  FILLER                    PIC 9(3) VALUE 151.
001250     05  FILLER                    PIC 9(3) VALUE 181.
001260     05  FILLER                    PIC 9(3) VALUE 212.
001270     05  FILLER                    PIC 9(3) VALUE 243.
001280     05  FILLER                    PIC 9(3) VALUE 273.
001290     05  FILLER                    PIC 9(3) VALUE 304.
001300     05  FILLER                    PIC 9(3) VALUE 334.
001310 01  WS-MONTH-CUM-TABLE-R REDEFINES WS-MONTH-CUM-TABLE.
001320     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
001330*****************************************************************
001340*    POLICY LOOKUP TABLE - LOADED ONCE FROM POLICY-FILE, USED   *
001350*    BY THE FORFEITURE CHECK AND THE NEW-COMMISSION CREATE PASS.*
001360*****************************************************************
001370 01  WS-POLICY-TABLE-CTL.
001380     05  WS-POLICY-COUNT           PIC 9(5) COMP VALUE ZERO.
001390 01  WS-POLICY-TABLE.
001400     05  WS-POLICY-ENTRY OCCURS 3000 TIMES
001410             INDEXED BY WS-POL-IDX.
001420         10  WS-PT-POLICY-ID       PIC 9(9).
001430         10  WS-PT-AGENT-ID        PIC 9(9).
001440         10  WS-PT-STATUS          PIC X(20).
001450         10  WS-PT-EFF-DATE        PIC 9(8).
001460         10  WS-PT-EXP-DATE        PIC 9(8).
001470         10  WS-PT-PREMIUM         PIC S9(12)V9(2).
001480*****************************************************************
001490*    EXISTING-COMMISSION LOOKUP TABLE - BUILT WHILE THE          *
001500*    COMMISSION MASTER IS BEING READ, USED TO SKIP POLICIES      *
001510*    THAT ARE ALREADY COMMISSIONED DURING THE CREATE PASS.       *
001520*****************************************************************
001530 01  WS-EXIST-TABLE-CTL.
001540     05  WS-EXIST-COUNT            PIC 9(5) COMP VALUE ZERO.
001550 01  WS-EXIST-TABLE.
001560     05  WS-EXIST-ENTRY OCCURS 3000 TIMES
001570             INDEXED BY WS-EXIST-IDX.
001580         10  WS-EXIST-POLICY-ID    PIC 9(9).
001590         10  WS-EXIST-AGENT-ID     PIC 9(9).
001600*****************************************************************
001610*    PER-AGENT ACCUMULATOR TABLE - PAID/PENDING COMMISSION       *
001620*    TOTALS, DUMPED TO CONTROL-TOTALS-FILE AT END OF RUN.        *
001630*****************************************************************
001640 01  WS-AGENT-TABLE-CTL.
001650     05  WS-AGENT-COUNT            PIC 9(5) COMP VALUE ZERO.
001660 01  WS-AGENT-TABLE.
001670     05  WS-AGENT-ENTRY OCCURS 2000 TIMES
001680             INDEXED BY WS-AGT-IDX.
001690         10  WS-AGT-AGENT-ID       PIC 9(9).
001700         10  WS-AGT-PAID-COMM      PIC S9(12)V9(2).
001710         10  WS-AGT-PENDING-COMM   PIC S9(12)V9(2).
001720*****************************************************************
001730*    CONTROL COUNTS FOR THE FOOTER OF THE END-OF-RUN REPORT.    *
001740*****************************************************************
001750 01  WS-CONTROL-COUNTERS.
001760     05  WS-CT-AUTO-APPROVED       PIC 9(7) COMP VALUE ZERO.
001770     05  WS-CT-AUTO-PAID-COUNT     PIC 9(7) COMP VALUE ZERO.
001780     05  WS-CT-AUTO-PAID-AMOUNT    PIC S9(12)V9(2) VALUE ZERO.
001790     05  WS-CT-FORFEITED           PIC 9(7) COMP VALUE ZERO.
001800*****************************************************************
001810*    MISCELLANEOUS WORK AREAS.                                  *
001820*****************************************************************
001830 01  WS-MISC-WORK-AREAS.
001840     05  WS-PAY-REFERENCE          PIC X(100).
001850     05  WS-PAY-COMM-ID-EDIT       PIC 9(6).
001860     05  WS-NEXT-COMMISSION-ID     PIC 9(9) COMP VALUE ZERO.
001870*****************************************************************
001880*    LINKAGE PARAMETER AREA PASSED TO ACM.CALC00.                *
001890*****************************************************************
001900 01  WS-CALC-PARM-AREA.
001910     05  WS-CP-PREMIUM-AMOUNT      PIC S9(12)V9(2).
001920     05  WS-CP-COMMISSION-TYPE     PIC X(20).
001930     05  WS-CP-CUSTOM-RATE-FLAG    PIC X(1).
001940     05  WS-CP-CUSTOM-RATE         PIC S9(8)V9(4).
001950     05  WS-CP-CALCULATION-DATE    PIC 9(8).
001960     05  WS-CP-POLICY-EFF-DATE     PIC 9(8).
001970     05  WS-CP-POLICY-EXP-DATE     PIC 9(8).
001980     05  WS-CP-COMMISSION-AMOUNT   PIC S9(12)V9(2).
001990     05  WS-CP-EFFECTIVE-RATE      PIC S9(4)V9(4).
002000     05  WS-CP-RETURN-CODE         PIC X(2).
002010*
002020 PROCEDURE DIVISION.
002030 0000-MAIN-LINE.
002040     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002050     PERFORM 2000-LOAD-POLICY-TABLE THRU 2000-EXIT.
002060     PERFORM 3000-PROCESS-EXISTING-COMMISSIONS THRU 3000-EXIT.
002070     PERFORM 4000-CREATE-NEW-COMMISSIONS THRU 4000-EXIT.
002080     PERFORM 5000-WRITE-CONTROL-TOTALS THRU 5000-EXIT.
002090     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.
002100     STOP RUN.
002110*
002120 1000-INITIALIZE.
002130     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002140     IF WS-ACCEPT-YY < 50
002150         MOVE 20 TO WS-TODAY-CC
002160     ELSE
002170         MOVE 19 TO WS-TODAY-CC.
002180     MOVE WS-ACCEPT-YY TO WS-TODAY-YY.
002190     MOVE WS-ACCEPT-MM TO WS-TODAY-MM.
002200     MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
002210     MOVE WS-TODAY-CCYYMMDD TO WS-DC-INPUT-DATE.
002220     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
002230     MOVE WS-DC-SERIAL TO WS-TODAY-SERIAL.
002240     OPEN INPUT COMMISSION-FILE
002250          OUTPUT NEW-COMMISSION-FILE
002260          INPUT POLICY-FILE
002270          OUTPUT CONTROL-TOTALS-FILE.
002280 1000-EXIT.
002290     EXIT.
002300*
002310 2000-LOAD-POLICY-TABLE.
002320*    ONE SEQUENTIAL PASS OF THE POLICY MASTER INTO A WORKING-
002330*    STORAGE TABLE FOR THE FORFEITURE CHECK AND CREATE PASS.
002340     PERFORM 2100-READ-POLICY THRU 2100-EXIT.
002350     PERFORM 2200-BUILD-POLICY-ENTRY THRU 2200-EXIT
002360         UNTIL WS-POL-EOF.
002370 2000-EXIT.
002380     EXIT.
002390*
002400 2100-READ-POLICY.
002410     READ POLICY-FILE
002420         AT END SET WS-POL-EOF TO TRUE.
002430 2100-EXIT.
002440     EXIT.
002450*
002460 2200-BUILD-POLICY-ENTRY.
002470     ADD 1 TO WS-POLICY-COUNT.
002480     SET WS-POL-IDX TO WS-POLICY-COUNT.
002490     MOVE POL-POLICY-ID TO WS-PT-POLICY-ID (WS-POL-IDX).
002500     MOVE POL-AGENT-ID TO WS-PT-AGENT-ID (WS-POL-IDX).
002510     MOVE POL-POLICY-STATUS TO WS-PT-STATUS (WS-POL-IDX).
002520     MOVE POL-EFFECTIVE-DATE TO WS-PT-EFF-DATE (WS-POL-IDX).
002530     MOVE POL-EXPIRATION-DATE TO WS-PT-EXP-DATE (WS-POL-IDX).
002540     MOVE POL-PREMIUM TO WS-PT-PREMIUM (WS-POL-IDX).
002550     PERFORM 2100-READ-POLICY THRU 2100-EXIT.
002560 2200-EXIT.
002570     EXIT.
002580*
002590 3000-PROCESS-EXISTING-COMMISSIONS.
002600*    ONE SEQUENTIAL PASS OF THE COMMISSION MASTER APPLYING THE
002610*    AUTO-APPROVE, AUTO-PAY AND FORFEITURE RULES TO EACH RECORD
002620*    AND REWRITING IT TO NEW-COMMISSION-FILE.
002630     PERFORM 3100-READ-COMMISSION THRU 3100-EXIT.
002640     PERFORM 3200-EVALUATE-COMMISSION THRU 3200-EXIT
002650         UNTIL WS-CMS-EOF.
002660 3000-EXIT.
002670     EXIT.
002680*
002690 3100-READ-COMMISSION.
002700     READ COMMISSION-FILE
002710         AT END SET WS-CMS-EOF TO TRUE.
002720 3100-EXIT.
002730     EXIT.
002740*
002750 3200-EVALUATE-COMMISSION.
002760     IF CMS-COMMISSION-ID > WS-NEXT-COMMISSION-ID
002770         MOVE CMS-COMMISSION-ID TO WS-NEXT-COMMISSION-ID.
002780     PERFORM 3300-REMEMBER-EXISTING THRU 3300-EXIT.
002790     IF CMS-STATUS-PENDING
002800         PERFORM 3400-AUTO-APPROVE-CHECK THRU 3400-EXIT.
002810     IF CMS-STATUS-PENDING
002820         PERFORM 3500-FORFEITURE-CHECK THRU 3500-EXIT.
002830     IF CMS-STATUS-APPROVED
002840         PERFORM 3600-AUTO-PAY-CHECK THRU 3600-EXIT.
002850     PERFORM 3700-ACCUMULATE-AGENT-TOTAL THRU 3700-EXIT.
002860     MOVE CMS-MASTER-RECORD TO NEW-CMS-RECORD.
002870     WRITE NEW-CMS-RECORD.
002880     PERFORM 3100-READ-COMMISSION THRU 3100-EXIT.
002890 3200-EXIT.
002900     EXIT.
002910*
002920 3300-REMEMBER-EXISTING.
002930     ADD 1 TO WS-EXIST-COUNT.
002940     SET WS-EXIST-IDX TO WS-EXIST-COUNT.
002950     MOVE CMS-POLICY-ID TO WS-EXIST-POLICY-ID (WS-EXIST-IDX).
002960     MOVE CMS-AGENT-ID TO WS-EXIST-AGENT-ID (WS-EXIST-IDX).
002970 3300-EXIT.
002980     EXIT.
002990*
003000 3400-AUTO-APPROVE-CHECK.
003010*    COMMISSIONS UNDER $1,000.00 ARE APPROVED WITHOUT MANUAL
003020*    REVIEW ONCE THEY HAVE REACHED THEIR CALCULATION DATE.
003030     IF CMS-CALCULATION-DATE NOT > WS-TODAY-CCYYMMDD
003040         AND CMS-COMMISSION-AMOUNT < 1000.00
003050         SET CMS-STATUS-APPROVED TO TRUE
003060         ADD 1 TO WS-CT-AUTO-APPROVED.
003070 3400-EXIT.
003080     EXIT.
003090*
003100 3500-FORFEITURE-CHECK.
003110*    A COMMISSION STILL PENDING AFTER ITS POLICY'S EXPIRATION
003120*    DATE HAS PASSED IS FORFEITED.
003130     PERFORM 3510-FIND-POLICY-ENTRY THRU 3510-EXIT.
003140     IF WS-POL-IDX > ZERO
003150         IF WS-PT-EXP-DATE (WS-POL-IDX) NOT = ZERO
003160             AND WS-PT-EXP-DATE (WS-POL-IDX) < WS-TODAY-CCYYMMDD
003170             SET CMS-STATUS-FORFEITED TO TRUE
003180             ADD 1 TO WS-CT-FORFEITED.
003190 3500-EXIT.
003200     EXIT.
003210*
003220 3510-FIND-POLICY-ENTRY.
003230     SET WS-POL-IDX TO ZERO.
003240     SEARCH WS-POLICY-ENTRY VARYING WS-POL-IDX
003250         AT END SET WS-POL-IDX TO ZERO
003260         WHEN WS-PT-POLICY-ID (WS-POL-IDX) = CMS-POLICY-ID
003270             CONTINUE.
003280 3510-EXIT.
003290     EXIT.
003300*
003310 3600-AUTO-PAY-CHECK.
003320*    APPROVED COMMISSIONS ARE PAID ONCE THE 7-DAY WAIT PERIOD
003330*    FROM THE CALCULATION DATE HAS ELAPSED.
003340     MOVE CMS-CALCULATION-DATE TO WS-DC-INPUT-DATE.
003350     PERFORM 8000-CONVERT-DATE-TO-SERIAL THRU 8000-EXIT.
003360     IF (WS-DC-SERIAL + 7) < WS-TODAY-SERIAL
003370         SET CMS-STATUS-PAID TO TRUE
003380         MOVE WS-TODAY-CCYYMMDD TO CMS-PAYMENT-DATE
003390         PERFORM 3610-BUILD-PAY-REFERENCE THRU 3610-EXIT
003400         MOVE WS-PAY-REFERENCE TO CMS-PAYMENT-REFERENCE
003410         ADD 1 TO WS-CT-AUTO-PAID-COUNT
003420         ADD CMS-COMMISSION-AMOUNT TO WS-CT-AUTO-PAID-AMOUNT.
003430 3600-EXIT.
003440     EXIT.
003450*
003460 3610-BUILD-PAY-REFERENCE.
003470     MOVE CMS-COMMISSION-ID TO WS-PAY-COMM-ID-EDIT.
003480     STRING 'PAY-' DELIMITED BY SIZE
003490            WS-TODAY-CCYY DELIMITED BY SIZE
003500            '-' DELIMITED BY SIZE
003510            WS-PAY-COMM-ID-EDIT DELIMITED BY SIZE
003520            INTO WS-PAY-REFERENCE.
003530 3610-EXIT.
003540     EXIT.
003550*
003560 3700-ACCUMULATE-AGENT-TOTAL.
003570     PERFORM 3710-FIND-AGENT-ENTRY THRU 3710-EXIT.
003580     IF WS-AGT-IDX = ZERO
003590         ADD 1 TO WS-AGENT-COUNT
003600         SET WS-AGT-IDX TO WS-AGENT-COUNT
003610         MOVE CMS-AGENT-ID TO WS-AGT-AGENT-ID (WS-AGT-IDX)
003620         MOVE ZERO TO WS-AGT-PAID-COMM (WS-AGT-IDX)
003630         MOVE ZERO TO WS-AGT-PENDING-COMM (WS-AGT-IDX).
003640     IF CMS-STATUS-PAID
003650         ADD CMS-COMMISSION-AMOUNT
003660             TO WS-AGT-PAID-COMM (WS-AGT-IDX).
003670     IF CMS-STATUS-PENDING
003680         ADD CMS-COMMISSION-AMOUNT
003690             TO WS-AGT-PENDING-COMM (WS-AGT-IDX).
003700 3700-EXIT.
003710     EXIT.
003720*
003730 3710-FIND-AGENT-ENTRY.
003740     SET WS-AGT-IDX TO ZERO.
003750     IF WS-AGENT-COUNT > ZERO
003760         SEARCH WS-AGENT-ENTRY VARYING WS-AGT-IDX
003770             AT END SET WS-AGT-IDX TO ZERO
003780             WHEN WS-AGT-AGENT-ID (WS-AGT-IDX) = CMS-AGENT-ID
003790                 CONTINUE.
003800 3710-EXIT.
003810     EXIT.
003820*
003830 4000-CREATE-NEW-COMMISSIONS.
003840*    FOR EVERY ACTIVE POLICY WITH NO EXISTING COMMISSION, CALL
003850*    THE RATE CALCULATOR AND WRITE A NEW PENDING COMMISSION AT
003860*    THE DEFAULT PERCENTAGE RATE.
003870     IF WS-POLICY-COUNT = ZERO
003880         GO TO 4000-EXIT.
003890     SET WS-POL-IDX TO 1.
003900 4100-CREATE-LOOP.
003910     IF WS-PT-STATUS (WS-POL-IDX) = 'ACTIVE'
003920         PERFORM 4200-CHECK-ALREADY-COMMISSIONED THRU 4200-EXIT
003930         IF NOT WS-ALREADY-COMMISSIONED
003940             PERFORM 4300-CREATE-ONE-COMMISSION THRU 4300-EXIT.
003950     SET WS-POL-IDX UP BY 1.
003960     IF WS-POL-IDX NOT > WS-POLICY-COUNT
003970         GO TO 4100-CREATE-LOOP.
003980 4000-EXIT.
003990     EXIT.
004000*
004010 4200-CHECK-ALREADY-COMMISSIONED.
004020     MOVE 'N' TO WS-ALREADY-COMM-SW.
004030     IF WS-EXIST-COUNT > ZERO
004040         SET WS-EXIST-IDX TO ZERO
004050         SEARCH WS-EXIST-ENTRY VARYING WS-EXIST-IDX
004060             AT END CONTINUE
004070             WHEN WS-EXIST-POLICY-ID (WS-EXIST-IDX)
004080                     = WS-PT-POLICY-ID (WS-POL-IDX)
004090                 AND WS-EXIST-AGENT-ID (WS-EXIST-IDX)
004100                     = WS-PT-AGENT-ID (WS-POL-IDX)
004110                 SET WS-ALREADY-COMMISSIONED TO TRUE.
004120 4200-EXIT.
004130     EXIT.
004140*
004150 4300-CREATE-ONE-COMMISSION.
004160     MOVE SPACES TO WS-CALC-PARM-AREA.
004170     MOVE WS-PT-PREMIUM (WS-POL-IDX) TO WS-CP-PREMIUM-AMOUNT.
004180     MOVE 'PERCENTAGE' TO WS-CP-COMMISSION-TYPE.
004190     MOVE 'N' TO WS-CP-CUSTOM-RATE-FLAG.
004200     MOVE ZERO TO WS-CP-CUSTOM-RATE.
004210     MOVE WS-TODAY-CCYYMMDD TO WS-CP-CALCULATION-DATE.
004220     MOVE WS-PT-EFF-DATE (WS-POL-IDX) TO WS-CP-POLICY-EFF-DATE.
004230     MOVE WS-PT-EXP-DATE (WS-POL-IDX) TO WS-CP-POLICY-EXP-DATE.
004240     CALL 'COMMISSION-RATE-CALCULATOR' USING WS-CALC-PARM-AREA.
004250     IF WS-CP-RETURN-CODE NOT = '00'
004260         GO TO 4300-EXIT.
004270     ADD 1 TO WS-NEXT-COMMISSION-ID.
004280     MOVE SPACES TO CMS-MASTER-RECORD.
004290     MOVE WS-NEXT-COMMISSION-ID TO CMS-COMMISSION-ID.
004300     MOVE WS-PT-POLICY-ID (WS-POL-IDX) TO CMS-POLICY-ID.
004310     MOVE WS-PT-AGENT-ID (WS-POL-IDX) TO CMS-AGENT-ID.
004320     MOVE WS-CP-EFFECTIVE-RATE TO CMS-COMMISSION-RATE.
004330     MOVE WS-CP-COMMISSION-AMOUNT TO CMS-COMMISSION-AMOUNT.
004340     MOVE WS-PT-PREMIUM (WS-POL-IDX) TO CMS-PREMIUM-AMOUNT.
004350     MOVE 'PERCENTAGE' TO CMS-COMMISSION-TYPE.
004360     SET CMS-STATUS-PENDING TO TRUE.
004370     MOVE WS-TODAY-CCYYMMDD TO CMS-CALCULATION-DATE.
004380     MOVE WS-TODAY-CCYYMMDD TO CMS-EFFECTIVE-DATE.
004390     MOVE ZERO TO CMS-EXPIRY-DATE.
004400     MOVE 'Y' TO CMS-ACTIVE-FLAG.
004410     PERFORM 3700-ACCUMULATE-AGENT-TOTAL THRU 3700-EXIT.
004420     MOVE CMS-MASTER-RECORD TO NEW-CMS-RECORD.
004430     WRITE NEW-CMS-RECORD.
004440 4300-EXIT.
004450     EXIT.
004460*
004470 5000-WRITE-CONTROL-TOTALS.
004480     IF WS-AGENT-COUNT = ZERO
004490         GO TO 5100-WRITE-COUNTS.
004500     SET WS-AGT-IDX TO 1.
004510 5050-WRITE-AGENT-LOOP.
004520     MOVE SPACES TO CTL-TOTALS-RECORD.
004530     SET CTL-TYPE-AGENT-ACCUM TO TRUE.
004540     MOVE WS-AGT-AGENT-ID (WS-AGT-IDX) TO CTL-AGENT-ID.
004550     MOVE WS-AGT-PAID-COMM (WS-AGT-IDX) TO CTL-PAID-COMMISSION.
004560     MOVE WS-AGT-PENDING-COMM (WS-AGT-IDX)
004570                                 TO CTL-PENDING-COMMISSION.
004580     MOVE ZERO TO CTL-COMPLETED-PAYMENT.
004590     MOVE ZERO TO CTL-PENDING-PAYMENT.
004600     WRITE CTL-TOTALS-RECORD.
004610     SET WS-AGT-IDX UP BY 1.
004620     IF WS-AGT-IDX NOT > WS-AGENT-COUNT
004630         GO TO 5050-WRITE-AGENT-LOOP.
004640 5100-WRITE-COUNTS.
004650     MOVE SPACES TO CTL-TOTALS-RECORD.
004660     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
004670     SET CTL-CC-AUTO-APPROVED TO TRUE.
004680     MOVE WS-CT-AUTO-APPROVED TO CTL-CC-COUNT.
004690     MOVE ZERO TO CTL-CC-AMOUNT.
004700     WRITE CTL-TOTALS-RECORD.
004710     MOVE SPACES TO CTL-TOTALS-RECORD.
004720     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
004730     SET CTL-CC-AUTO-PAID TO TRUE.
004740     MOVE WS-CT-AUTO-PAID-COUNT TO CTL-CC-COUNT.
004750     MOVE WS-CT-AUTO-PAID-AMOUNT TO CTL-CC-AMOUNT.
004760     WRITE CTL-TOTALS-RECORD.
004770     MOVE SPACES TO CTL-TOTALS-RECORD.
004780     SET CTL-TYPE-CONTROL-COUNT TO TRUE.
004790     SET CTL-CC-FORFEITED TO TRUE.
004800     MOVE WS-CT-FORFEITED TO CTL-CC-COUNT.
004810     MOVE ZERO TO CTL-CC-AMOUNT.
004820     WRITE CTL-TOTALS-RECORD.
004830 5000-EXIT.
004840     EXIT.
004850*
004860 6000-CLOSE-FILES.
004870     CLOSE COMMISSION-FILE
004880           NEW-COMMISSION-FILE
004890           POLICY-FILE
004900           CONTROL-TOTALS-FILE.
004910 6000-EXIT.
004920     EXIT.
004930*
004940 8000-CONVERT-DATE-TO-SERIAL.
004950*    CONVERTS THE CCYYMMDD DATE IN WS-DC-INPUT-DATE TO AN
004960*    ABSOLUTE DAY SERIAL NUMBER IN WS-DC-SERIAL, FOR USE IN
004970*    DATE-DIFFERENCE COMPARISONS ELSEWHERE IN THIS PROGRAM.
004980     PERFORM 8100-CHECK-LEAP-YEAR THRU 8100-EXIT.
004990     COMPUTE WS-DC-SERIAL = (WS-DC-CCYY * 365)
005000         + (WS-DC-CCYY / 4) - (WS-DC-CCYY / 100)
005010         + (WS-DC-CCYY / 400)
005020         + WS-MONTH-CUM-DAYS (WS-DC-MM) + WS-DC-DD.
005030     IF WS-DC-MM > 2 AND WS-DC-IS-LEAP-YEAR
005040         ADD 1 TO WS-DC-SERIAL.
005050 8000-EXIT.
005060     EXIT.
005070*
005080 8100-CHECK-LEAP-YEAR.
005090     COMPUTE WS-DC-MOD4 = WS-DC-CCYY - ((WS-DC-CCYY / 4) * 4).
005100     COMPUTE WS-DC-MOD100 = WS-DC-CCYY - ((WS-DC-CCYY / 100) * 100).
005110     COMPUTE WS-DC-MOD400 = WS-DC-CCYY - ((WS-DC-CCYY / 400) * 400).
005120     IF WS-DC-MOD4 = 0 AND (WS-DC-MOD100 NOT = 0
005130             OR WS-DC-MOD400 = 0)
005140         SET WS-DC-IS-LEAP-YEAR TO TRUE
005150     ELSE
005160         SET WS-DC-NOT-LEAP-YEAR TO TRUE.
005170 8100-EXIT.
005180     EXIT.
