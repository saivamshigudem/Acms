000100*****************************************************************
000110*  CTL.TOTL05                                                  *
000120*  CONTROL-TOTALS WORK RECORD - CARRIES PER-AGENT ACCUMULATOR   *
000130*  TOTALS, BATCH CONTROL COUNTS, AND RENEWAL-DUE NOTICE LINES   *
000140*  FORWARD FROM THE THREE NIGHTLY LIFECYCLE STEPS (ACM.COMM01,  *
000150*  ACM.POLY02, ACM.PAYM03) TO THE CONTROL REPORT STEP           *
000160*  (ACM.RPTG04), EACH STEP ON ITS OWN DDNAME (CTLCM01, CTLPL02, *
000170*  CTLPM03), CONCATENATED BY THE JCL UNDER DDNAME CTLALL FOR    *
000180*  ACM.RPTG04.  COPY MEMBER.                                   *
000190*-----------------------------------------------------------------
000200*  MAINTENANCE                                                  *
000210*  07/01/2009  DST  SHREENI    ORIGINAL LAYOUT - DIVIDEND        *
000220*                              REFRESHER HEADER/DETAIL RECORD    *
000230*                              (DVRA.TIP01)                      *
000240*  03/14/2011  DST  R.TATE     RECAST AS ACMS CONTROL-TOTALS     *
000250*                              WORK RECORD, KEPT THE 3-WAY       *
000260*                              REDEFINES-ON-RECORD-TYPE SHAPE    *
000270*  08/19/2012  DST  R.TATE     TKT 93117 - ADDED CONTROL-COUNT   *
000280*                              RECORD TYPE FOR FOOTER TOTALS     *
000290*****************************************************************
000300 01  CTL-TOTALS-RECORD.
000310     05  CTL-RECORD-TYPE           PIC X(1).
000320         88  CTL-TYPE-AGENT-ACCUM      VALUE '1'.
000330         88  CTL-TYPE-CONTROL-COUNT    VALUE '2'.
000340         88  CTL-TYPE-RENEWAL-NOTICE   VALUE '3'.
000350     05  CTL-AGENT-ID              PIC 9(9).
000360     05  CTL-PAID-COMMISSION       PIC S9(12)V9(2).
000370     05  CTL-PENDING-COMMISSION    PIC S9(12)V9(2).
000380     05  CTL-COMPLETED-PAYMENT     PIC S9(12)V9(2).
000390     05  CTL-PENDING-PAYMENT       PIC S9(12)V9(2).
000400     05  FILLER                    PIC X(4).
000410*
000420*    CONTROL-COUNT DETAIL - ONE RECORD PER NAMED FOOTER COUNTER,
000430*    WRITTEN BY WHICHEVER LIFECYCLE STEP OWNS THAT COUNTER.
000440*    CTL-CC-CODE VALUES: APPR=AUTO-APPROVED  APAY=AUTO-PAID
000450*    FORF=FORFEITED  EXPR=POLICIES-EXPIRED  RNWL=RENEWAL-DUE
000460*    PROC=MOVED-TO-PROCESSING  STUK=STUCK-FAILED  RETR=RETRIED
000470*
000480 01  CTL-CONTROL-COUNT-R REDEFINES CTL-TOTALS-RECORD.
000490     05  FILLER                    PIC X(1).
000500     05  CTL-CC-CODE               PIC X(4).
000510         88  CTL-CC-AUTO-APPROVED      VALUE 'APPR'.
000520         88  CTL-CC-AUTO-PAID          VALUE 'APAY'.
000530         88  CTL-CC-FORFEITED          VALUE 'FORF'.
000540         88  CTL-CC-POLICY-EXPIRED     VALUE 'EXPR'.
000550         88  CTL-CC-RENEWAL-DUE        VALUE 'RNWL'.
000560         88  CTL-CC-MOVED-PROCESSING   VALUE 'PROC'.
000570         88  CTL-CC-STUCK-FAILED       VALUE 'STUK'.
000580         88  CTL-CC-RETRIED            VALUE 'RETR'.
000590     05  CTL-CC-COUNT              PIC 9(9).
000600     05  CTL-CC-AMOUNT             PIC S9(12)V9(2).
000610     05  FILLER                    PIC X(42).
000620*
000630*    RENEWAL-DUE NOTICE DETAIL - ONE RECORD PER POLICY WHOSE
000640*    RENEWAL-DATE FALLS INSIDE THE 30-DAY RENEWAL WINDOW.
000650*
000660 01  CTL-RENEWAL-NOTICE-R REDEFINES CTL-TOTALS-RECORD.
000670     05  FILLER                    PIC X(1).
000680     05  CTL-NOTICE-POLICY-NUMBER  PIC X(50).
000690     05  CTL-NOTICE-RENEWAL-DATE   PIC 9(8).
000700     05  FILLER                    PIC X(11).
