000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. AGENT-COMMISSION-CONTROL-REPORT.
000120 AUTHOR. DST. MODIFIED BY R.TATE.
000130 INSTALLATION. DST DATA PROCESSING CENTER.
000140 DATE-WRITTEN. 05/01/1989.
000150 DATE-COMPILED. 05/01/1989.
000160 SECURITY. THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000170     DST AND ARE NOT TO BE REPRODUCED OR DISCLOSED TO ANY
000180     PERSON WITHOUT WRITTEN AUTHORIZATION.
000190*****************************************************************
000200*  ACM.RPTG04 - AGENT COMMISSION/PAYMENT CONTROL REPORT         *
000210*  NIGHTLY JOB STEP 4 OF 4.  READS THE AGENT MASTER AND THE      *
000220*  CONTROL-TOTALS WORK RECORDS WRITTEN BY ACM.COMM01, ACM.POLY02 *
000230*  AND ACM.PAYM03 (CONCATENATED BY THE JCL UNDER DDNAME CTLALL)  *
000240*  AND PRINTS THE END-OF-RUN CONTROL REPORT: A LINE PER AGENT    *
000250*  SHOWING PAID/PENDING COMMISSION AND COMPLETED/PENDING         *
000260*  PAYMENT, A GRAND-TOTAL BREAK LINE, AND THE BATCH FOOTER       *
000270*  COUNTS.  RUN LAST OF THE FOUR NIGHTLY STEPS.                  *
000280*-----------------------------------------------------------------
000290*  CHANGE LOG
000300*  05/01/1989  RVT  ORIGINAL CODING                               P00382  
000310*  02/11/1992  RVT  TKT R4604 - ADDED RENEWAL-DUE NOTICE SECTION  R04604  
000320*                   AHEAD OF THE AGENT BODY LINES                 R04604  
000330*  09/22/1998  LMO  TKT R8832 - CENTURY WINDOW ON ACCEPT-FROM-    R08832  
000340*                   DATE FOR THE REPORT HEADER, PIVOT YEAR 50     R08832  
000350*  08/19/2012  RVT  TKT R9314 - REWRITTEN TO READ CTLALL INSTEAD  R09314  
000360*                   OF RE-READING THE THREE MASTER FILES A        R09314  
000370*                   SECOND TIME PER NIGHT                         R09314  
000380*  03/06/2013  RVT  TKT R09315 - HEADER RUN-YEAR WAS TRUNCATING   R09315  
000390*                   TO THE LOW-ORDER 4 DIGITS OF CCYYMMDD (I.E.   R09315  
000400*                   MMDD); NOW MOVES THE GROUPED CCYY FIELD       R09315  
000410*  03/13/2013  RVT  TKT R09321 - AGENT-CODE-NOT-FOUND CASE WAS    R09321  
000420*                   BLANKING TABLE SLOT 1 INSTEAD OF JUST THE     R09321  
000430*                   PRINT LINE, WIPING OUT THE FIRST AGENT'S      R09321  
000440*                   CACHED CODE FOR THE REST OF THE RUN; NOW      R09321  
000450*                   USES A SEPARATE DISPLAY WORK FIELD            R09321  
000460*****************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT AGENT-FILE ASSIGN TO "AGTFILE"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-AGT-FILE-STATUS.
000560*    CTLALL IS THE JCL-LEVEL CONCATENATION OF CTLCM01, CTLPL02
000570*    AND CTLPM03, IN THAT ORDER, PRODUCED BY THE THREE PRIOR
000580*    LIFECYCLE STEPS THIS SAME NIGHT.
000590     SELECT CONTROL-TOTALS-FILE ASSIGN TO "CTLALL"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-CTL-FILE-STATUS.
000620     SELECT COMMISSION-REPORT ASSIGN TO "CMSRPT"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-RPT-FILE-STATUS.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  AGENT-FILE.
000680 COPY AGT.MAST01.
000690 FD  CONTROL-TOTALS-FILE.
000700 COPY CTL.TOTL05.
000710 FD  COMMISSION-REPORT.
000720 COPY RPT.LINE06.
000730 WORKING-STORAGE SECTION.
000740*****************************************************************
000750*    FILE STATUS SWITCHES.                                      *
000760*****************************************************************
000770 01  WS-FILE-STATUS-AREA.
000780     05  WS-AGT-FILE-STATUS        PIC X(2).
000790     05  WS-CTL-FILE-STATUS        PIC X(2).
000800     05  WS-RPT-FILE-STATUS        PIC X(2).
000810 01  WS-EOF-SWITCHES.
000820     05  WS-AGT-EOF-SW             PIC X(1) VALUE 'N'.
000830         88  WS-AGT-EOF                VALUE 'Y'.
000840     05  WS-CTL-EOF-SW             PIC X(1) VALUE 'N'.
000850         88  WS-CTL-EOF                VALUE 'Y'.
000860*****************************************************************
000870*    RUN DATE - ACCEPTED FROM THE SYSTEM CLOCK IN YYMMDD FORM    *
000880*    AND EXPANDED TO CCYYMMDD USING A PIVOT-YEAR WINDOW.         *
000890*****************************************************************
000900 01  WS-TODAY-YYMMDD               PIC 9(6).
000910 01  WS-TODAY-YYMMDD-R REDEFINES WS-TODAY-YYMMDD.
000920     05  WS-ACCEPT-YY              PIC 9(2).
000930     05  WS-ACCEPT-MM              PIC 9(2).
000940     05  WS-ACCEPT-DD              PIC 9(2).
000950 01  WS-TODAY-CCYYMMDD             PIC 9(8).
000960 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
000970     05  WS-TODAY-CCYY.
000980         10  WS-TODAY-CC           PIC 9(2).
000990         10  WS-TODAY-YY           PIC 9(2).
001000     05  WS-TODAY-MM               PIC 9(2).
001010     05  WS-TODAY-DD               PIC 9(2).
001020 01  WS-TODAY-CCYYMMDD-X REDEFINES WS-TODAY-CCYYMMDD
001030                             PIC X(8).
001040*****************************************************************
001050*    AGENT-CODE LOOKUP TABLE - LOADED ONCE FROM AGENT-FILE.      *
001060*****************************************************************
001070 01  WS-AGENT-CODE-TABLE-CTL.
001080     05  WS-AC-COUNT               PIC 9(5) COMP VALUE ZERO.
001090*    R09321 - WORK FIELD 4320-FIND-AGENT-CODE MOVES ITS RESULT
001100*    INTO, EITHER THE MATCHED CODE OR SPACES.  THE CALLER PRINTS
001110*    FROM HERE, NOT FROM THE TABLE DIRECTLY, SO A "NOT FOUND"
001120*    RESULT CAN NEVER OVERWRITE A LOADED TABLE ENTRY.
001130     05  WS-AC-DISPLAY-CODE        PIC X(20).
001140 01  WS-AGENT-CODE-TABLE.
001150     05  WS-AC-ENTRY OCCURS 2000 TIMES
001160             INDEXED BY WS-AC-IDX.
001170         10  WS-AC-AGENT-ID        PIC 9(9).
001180         10  WS-AC-AGENT-CODE      PIC X(20).
001190*****************************************************************
001200*    PER-AGENT TOTALS TABLE - COMMISSION SUMS FROM CTLCM01 AND   *
001210*    PAYMENT SUMS FROM CTLPM03 ARE MERGED HERE BY AGENT-ID.      *
001220*****************************************************************
001230 01  WS-AGENT-TOTALS-CTL.
001240     05  WS-AT-COUNT               PIC 9(5) COMP VALUE ZERO.
001250 01  WS-AGENT-TOTALS-TABLE.
001260     05  WS-AT-ENTRY OCCURS 2000 TIMES
001270             INDEXED BY WS-AT-IDX.
001280         10  WS-AT-AGENT-ID        PIC 9(9).
001290         10  WS-AT-PAID-COMM       PIC S9(12)V9(2).
001300         10  WS-AT-PENDING-COMM    PIC S9(12)V9(2).
001310         10  WS-AT-COMPLETED-PMT   PIC S9(12)V9(2).
001320         10  WS-AT-PENDING-PMT     PIC S9(12)V9(2).
001330*****************************************************************
001340*    RENEWAL-DUE NOTICE TABLE - LOADED FROM CTLPL02'S RECORDS,   *
001350*    PRINTED AHEAD OF THE AGENT BODY LINES.                      *
001360*****************************************************************
001370 01  WS-RENEWAL-TABLE-CTL.
001380     05  WS-RN-COUNT               PIC 9(5) COMP VALUE ZERO.
001390 01  WS-RENEWAL-TABLE.
001400     05  WS-RN-ENTRY OCCURS 3000 TIMES
001410             INDEXED BY WS-RN-IDX.
001420         10  WS-RN-POLICY-NUMBER   PIC X(50).
001430         10  WS-RN-RENEWAL-DATE    PIC 9(8).
001440*****************************************************************
001450*    GRAND TOTALS - ACCUMULATED WHILE THE AGENT BODY LINES ARE   *
001460*    BEING PRINTED, EMITTED AS THE CONTROL-BREAK LINE.           *
001470*****************************************************************
001480 01  WS-GRAND-TOTALS.
001490     05  WS-GT-PAID-COMM           PIC S9(12)V9(2) VALUE ZERO.
001500     05  WS-GT-PENDING-COMM        PIC S9(12)V9(2) VALUE ZERO.
001510     05  WS-GT-COMPLETED-PMT       PIC S9(12)V9(2) VALUE ZERO.
001520     05  WS-GT-PENDING-PMT         PIC S9(12)V9(2) VALUE ZERO.
001530*****************************************************************
001540*    FOOTER CONTROL COUNTS - ACCUMULATED FROM CTL-CONTROL-COUNT  *
001550*    RECORDS ACROSS ALL THREE LIFECYCLE STEPS.                   *
001560*****************************************************************
001570 01  WS-FOOTER-COUNTERS.
001580     05  WS-FT-AUTO-APPROVED       PIC 9(9) COMP VALUE ZERO.
001590     05  WS-FT-AUTO-PAID-COUNT     PIC 9(9) COMP VALUE ZERO.
001600     05  WS-FT-AUTO-PAID-AMOUNT    PIC S9(12)V9(2) VALUE ZERO.
001610     05  WS-FT-FORFEITED           PIC 9(9) COMP VALUE ZERO.
001620     05  WS-FT-POLICY-EXPIRED      PIC 9(9) COMP VALUE ZERO.
001630     05  WS-FT-RENEWAL-DUE         PIC 9(9) COMP VALUE ZERO.
001640     05  WS-FT-MOVED-PROCESSING    PIC 9(9) COMP VALUE ZERO.
001650     05  WS-FT-STUCK-FAILED        PIC 9(9) COMP VALUE ZERO.
001660     05  WS-FT-RETRIED             PIC 9(9) COMP VALUE ZERO.
001670*
001680 PROCEDURE DIVISION.
001690 0000-MAIN-LINE.
001700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001710     PERFORM 2000-LOAD-AGENT-CODES THRU 2000-EXIT.
001720     PERFORM 3000-PROCESS-CONTROL-TOTALS THRU 3000-EXIT.
001730     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
001740     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
001750     STOP RUN.
001760*
001770 1000-INITIALIZE.
001780     ACCEPT WS-TODAY-YYMMDD FROM DATE.
001790     IF WS-ACCEPT-YY < 50
001800         MOVE 20 TO WS-TODAY-CC
001810     ELSE
001820         MOVE 19 TO WS-TODAY-CC.
001830     MOVE WS-ACCEPT-YY TO WS-TODAY-YY.
001840     MOVE WS-ACCEPT-MM TO WS-TODAY-MM.
001850     MOVE WS-ACCEPT-DD TO WS-TODAY-DD.
001860     OPEN INPUT AGENT-FILE
001870          INPUT CONTROL-TOTALS-FILE
001880          OUTPUT COMMISSION-REPORT.
001890 1000-EXIT.
001900     EXIT.
001910*
001920 2000-LOAD-AGENT-CODES.
001930     PERFORM 2100-READ-AGENT THRU 2100-EXIT.
001940     PERFORM 2200-BUILD-AGENT-ENTRY THRU 2200-EXIT
001950         UNTIL WS-AGT-EOF.
001960 2000-EXIT.
001970     EXIT.
001980*
001990 2100-READ-AGENT.
002000     READ AGENT-FILE
002010         AT END SET WS-AGT-EOF TO TRUE.
002020 2100-EXIT.
002030     EXIT.
002040*
002050 2200-BUILD-AGENT-ENTRY.
002060     ADD 1 TO WS-AC-COUNT.
002070     SET WS-AC-IDX TO WS-AC-COUNT.
002080     MOVE AGT-AGENT-ID TO WS-AC-AGENT-ID (WS-AC-IDX).
002090     MOVE AGT-AGENT-CODE TO WS-AC-AGENT-CODE (WS-AC-IDX).
002100     PERFORM 2100-READ-AGENT THRU 2100-EXIT.
002110 2200-EXIT.
002120     EXIT.
002130*
002140 3000-PROCESS-CONTROL-TOTALS.
002150     PERFORM 3100-READ-CONTROL-TOTALS THRU 3100-EXIT.
002160     PERFORM 3200-CLASSIFY-CONTROL-RECORD THRU 3200-EXIT
002170         UNTIL WS-CTL-EOF.
002180 3000-EXIT.
002190     EXIT.
002200*
002210 3100-READ-CONTROL-TOTALS.
002220     READ CONTROL-TOTALS-FILE
002230         AT END SET WS-CTL-EOF TO TRUE.
002240 3100-EXIT.
002250     EXIT.
002260*
002270 3200-CLASSIFY-CONTROL-RECORD.
002280     IF CTL-TYPE-AGENT-ACCUM
002290         PERFORM 3300-MERGE-AGENT-TOTAL THRU 3300-EXIT
002300     ELSE
002310         IF CTL-TYPE-CONTROL-COUNT
002320             PERFORM 3400-ADD-FOOTER-COUNT THRU 3400-EXIT
002330         ELSE
002340             IF CTL-TYPE-RENEWAL-NOTICE
002350                 PERFORM 3500-STORE-RENEWAL-NOTICE THRU 3500-EXIT.
002360     PERFORM 3100-READ-CONTROL-TOTALS THRU 3100-EXIT.
002370 3200-EXIT.
002380     EXIT.
002390*
002400 3300-MERGE-AGENT-TOTAL.
002410     SET WS-AT-IDX TO ZERO.
002420     IF WS-AT-COUNT > ZERO
002430         SEARCH WS-AT-ENTRY VARYING WS-AT-IDX
002440             AT END SET WS-AT-IDX TO ZERO
002450             WHEN WS-AT-AGENT-ID (WS-AT-IDX) = CTL-AGENT-ID
002460                 CONTINUE.
002470     IF WS-AT-IDX = ZERO
002480         ADD 1 TO WS-AT-COUNT
002490         SET WS-AT-IDX TO WS-AT-COUNT
002500         MOVE CTL-AGENT-ID TO WS-AT-AGENT-ID (WS-AT-IDX)
002510         MOVE ZERO TO WS-AT-PAID-COMM (WS-AT-IDX)
002520         MOVE ZERO TO WS-AT-PENDING-COMM (WS-AT-IDX)
002530         MOVE ZERO TO WS-AT-COMPLETED-PMT (WS-AT-IDX)
002540         MOVE ZERO TO WS-AT-PENDING-PMT (WS-AT-IDX).
002550     ADD CTL-PAID-COMMISSION TO WS-AT-PAID-COMM (WS-AT-IDX).
002560     ADD CTL-PENDING-COMMISSION TO WS-AT-PENDING-COMM (WS-AT-IDX).
002570     ADD CTL-COMPLETED-PAYMENT TO WS-AT-COMPLETED-PMT (WS-AT-IDX).
002580     ADD CTL-PENDING-PAYMENT TO WS-AT-PENDING-PMT (WS-AT-IDX).
002590 3300-EXIT.
002600     EXIT.
002610*
002620 3400-ADD-FOOTER-COUNT.
002630     IF CTL-CC-AUTO-APPROVED
002640         ADD CTL-CC-COUNT TO WS-FT-AUTO-APPROVED.
002650     IF CTL-CC-AUTO-PAID
002660         ADD CTL-CC-COUNT TO WS-FT-AUTO-PAID-COUNT
002670         ADD CTL-CC-AMOUNT TO WS-FT-AUTO-PAID-AMOUNT.
002680     IF CTL-CC-FORFEITED
002690         ADD CTL-CC-COUNT TO WS-FT-FORFEITED.
002700     IF CTL-CC-POLICY-EXPIRED
002710         ADD CTL-CC-COUNT TO WS-FT-POLICY-EXPIRED.
002720     IF CTL-CC-RENEWAL-DUE
002730         ADD CTL-CC-COUNT TO WS-FT-RENEWAL-DUE.
002740     IF CTL-CC-MOVED-PROCESSING
002750         ADD CTL-CC-COUNT TO WS-FT-MOVED-PROCESSING.
002760     IF CTL-CC-STUCK-FAILED
002770         ADD CTL-CC-COUNT TO WS-FT-STUCK-FAILED.
002780     IF CTL-CC-RETRIED
002790         ADD CTL-CC-COUNT TO WS-FT-RETRIED.
002800 3400-EXIT.
002810     EXIT.
002820*
002830 3500-STORE-RENEWAL-NOTICE.
002840     ADD 1 TO WS-RN-COUNT.
002850     SET WS-RN-IDX TO WS-RN-COUNT.
002860     MOVE CTL-NOTICE-POLICY-NUMBER TO WS-RN-POLICY-NUMBER (WS-RN-IDX).
002870     MOVE CTL-NOTICE-RENEWAL-DATE TO WS-RN-RENEWAL-DATE (WS-RN-IDX).
002880 3500-EXIT.
002890     EXIT.
002900*
002910 4000-PRINT-REPORT.
002920     PERFORM 4100-PRINT-HEADER THRU 4100-EXIT.
002930     PERFORM 4200-PRINT-RENEWAL-NOTICES THRU 4200-EXIT.
002940     PERFORM 4300-PRINT-AGENT-BODY THRU 4300-EXIT.
002950     PERFORM 4400-PRINT-CONTROL-BREAK THRU 4400-EXIT.
002960     PERFORM 4500-PRINT-FOOTER THRU 4500-EXIT.
002970 4000-EXIT.
002980     EXIT.
002990*
003000 4100-PRINT-HEADER.
003010*    R09315 - MOVES THE GROUPED WS-TODAY-CCYY, NOT THE FULL
003020*    8-DIGIT WS-TODAY-CCYYMMDD - THE OLD CODE MOVED THE WHOLE
003030*    CCYYMMDD INTO THIS 4-DIGIT FIELD AND PRINTED "MMDD" AS THE
003040*    RUN YEAR ON EVERY REPORT.
003050     MOVE SPACES TO RPT-HEADER-LINE.
003060     MOVE WS-TODAY-CCYY TO RPT-HDR-RUN-CCYY.
003070     MOVE WS-TODAY-MM TO RPT-HDR-RUN-MM.
003080     MOVE WS-TODAY-DD TO RPT-HDR-RUN-DD.
003090     WRITE RPT-PRINT-LINE FROM RPT-HEADER-LINE.
003100 4100-EXIT.
003110     EXIT.
003120*
003130 4200-PRINT-RENEWAL-NOTICES.
003140     IF WS-RN-COUNT = ZERO
003150         GO TO 4200-EXIT.
003160     SET WS-RN-IDX TO 1.
003170 4210-RENEWAL-LOOP.
003180     MOVE SPACES TO RPT-RENEWAL-NOTICE-LINE.
003190     MOVE WS-RN-POLICY-NUMBER (WS-RN-IDX)
003200                             TO RPT-RN-POLICY-NUMBER.
003210     MOVE WS-RN-RENEWAL-DATE (WS-RN-IDX) TO RPT-RN-RENEWAL-DATE.
003220     WRITE RPT-PRINT-LINE FROM RPT-RENEWAL-NOTICE-LINE.
003230     SET WS-RN-IDX UP BY 1.
003240     IF WS-RN-IDX NOT > WS-RN-COUNT
003250         GO TO 4210-RENEWAL-LOOP.
003260 4200-EXIT.
003270     EXIT.
003280*
003290 4300-PRINT-AGENT-BODY.
003300     IF WS-AT-COUNT = ZERO
003310         GO TO 4300-EXIT.
003320     SET WS-AT-IDX TO 1.
003330 4310-AGENT-BODY-LOOP.
003340     PERFORM 4320-FIND-AGENT-CODE THRU 4320-EXIT.
003350     MOVE SPACES TO RPT-AGENT-BODY-LINE.
003360     MOVE WS-AC-DISPLAY-CODE TO RPT-AB-AGENT-CODE.
003370     MOVE WS-AT-PAID-COMM (WS-AT-IDX) TO RPT-AB-PAID-COMMISSION.
003380     MOVE WS-AT-PENDING-COMM (WS-AT-IDX)
003390                             TO RPT-AB-PENDING-COMMISSION.
003400     MOVE WS-AT-COMPLETED-PMT (WS-AT-IDX)
003410                             TO RPT-AB-COMPLETED-PAYMENT.
003420     MOVE WS-AT-PENDING-PMT (WS-AT-IDX)
003430                             TO RPT-AB-PENDING-PAYMENT.
003440     WRITE RPT-PRINT-LINE FROM RPT-AGENT-BODY-LINE.
003450     ADD WS-AT-PAID-COMM (WS-AT-IDX) TO WS-GT-PAID-COMM.
003460     ADD WS-AT-PENDING-COMM (WS-AT-IDX) TO WS-GT-PENDING-COMM.
003470     ADD WS-AT-COMPLETED-PMT (WS-AT-IDX) TO WS-GT-COMPLETED-PMT.
003480     ADD WS-AT-PENDING-PMT (WS-AT-IDX) TO WS-GT-PENDING-PMT.
003490     SET WS-AT-IDX UP BY 1.
003500     IF WS-AT-IDX NOT > WS-AT-COUNT
003510         GO TO 4310-AGENT-BODY-LOOP.
003520 4300-EXIT.
003530     EXIT.
003540*
003550 4320-FIND-AGENT-CODE.
003560*    R09321 - A "NOT FOUND" RESULT MUST NEVER TOUCH THE AGENT-
003570*    CODE TABLE ITSELF (IT IS RE-SEARCHED FOR EVERY BODY LINE) -
003580*    IT ONLY SETS WS-AC-DISPLAY-CODE, THE CALLER'S PRINT SOURCE.
003590     MOVE SPACES TO WS-AC-DISPLAY-CODE.
003600     SET WS-AC-IDX TO ZERO.
003610     IF WS-AC-COUNT > ZERO
003620         SEARCH WS-AC-ENTRY VARYING WS-AC-IDX
003630             AT END SET WS-AC-IDX TO ZERO
003640             WHEN WS-AC-AGENT-ID (WS-AC-IDX)
003650                     = WS-AT-AGENT-ID (WS-AT-IDX)
003660                 MOVE WS-AC-AGENT-CODE (WS-AC-IDX)
003670                                     TO WS-AC-DISPLAY-CODE.
003680 4320-EXIT.
003690     EXIT.
003700*
003710 4400-PRINT-CONTROL-BREAK.
003720     MOVE SPACES TO RPT-CONTROL-BREAK-LINE.
003730     MOVE WS-GT-PAID-COMM TO RPT-CB-PAID-COMMISSION.
003740     MOVE WS-GT-PENDING-COMM TO RPT-CB-PENDING-COMMISSION.
003750     MOVE WS-GT-COMPLETED-PMT TO RPT-CB-COMPLETED-PAYMENT.
003760     MOVE WS-GT-PENDING-PMT TO RPT-CB-PENDING-PAYMENT.
003770     WRITE RPT-PRINT-LINE FROM RPT-CONTROL-BREAK-LINE.
003780 4400-EXIT.
003790     EXIT.
003800*
003810 4500-PRINT-FOOTER.
003820     MOVE SPACES TO RPT-FOOTER-LINE.
003830     MOVE 'COMMISSIONS AUTO-APPROVED' TO RPT-FT-LABEL.
003840     MOVE WS-FT-AUTO-APPROVED TO RPT-FT-COUNT.
003850     MOVE ZERO TO RPT-FT-AMOUNT.
003860     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
003870     MOVE SPACES TO RPT-FOOTER-LINE.
003880     MOVE 'COMMISSIONS AUTO-PAID' TO RPT-FT-LABEL.
003890     MOVE WS-FT-AUTO-PAID-COUNT TO RPT-FT-COUNT.
003900     MOVE WS-FT-AUTO-PAID-AMOUNT TO RPT-FT-AMOUNT.
003910     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
003920     MOVE SPACES TO RPT-FOOTER-LINE.
003930     MOVE 'COMMISSIONS FORFEITED' TO RPT-FT-LABEL.
003940     MOVE WS-FT-FORFEITED TO RPT-FT-COUNT.
003950     MOVE ZERO TO RPT-FT-AMOUNT.
003960     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
003970     MOVE SPACES TO RPT-FOOTER-LINE.
003980     MOVE 'POLICIES EXPIRED' TO RPT-FT-LABEL.
003990     MOVE WS-FT-POLICY-EXPIRED TO RPT-FT-COUNT.
004000     MOVE ZERO TO RPT-FT-AMOUNT.
004010     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
004020     MOVE SPACES TO RPT-FOOTER-LINE.
004030     MOVE 'POLICIES DUE FOR RENEWAL' TO RPT-FT-LABEL.
004040     MOVE WS-FT-RENEWAL-DUE TO RPT-FT-COUNT.
004050     MOVE ZERO TO RPT-FT-AMOUNT.
004060     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
004070     MOVE SPACES TO RPT-FOOTER-LINE.
004080     MOVE 'PAYMENTS MOVED TO PROCESSING' TO RPT-FT-LABEL.
004090     MOVE WS-FT-MOVED-PROCESSING TO RPT-FT-COUNT.
004100     MOVE ZERO TO RPT-FT-AMOUNT.
004110     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
004120     MOVE SPACES TO RPT-FOOTER-LINE.
004130     MOVE 'PAYMENTS FAILED - STUCK' TO RPT-FT-LABEL.
004140     MOVE WS-FT-STUCK-FAILED TO RPT-FT-COUNT.
004150     MOVE ZERO TO RPT-FT-AMOUNT.
004160     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
004170     MOVE SPACES TO RPT-FOOTER-LINE.
004180     MOVE 'PAYMENTS RETRIED' TO RPT-FT-LABEL.
004190     MOVE WS-FT-RETRIED TO RPT-FT-COUNT.
004200     MOVE ZERO TO RPT-FT-AMOUNT.
004210     WRITE RPT-PRINT-LINE FROM RPT-FOOTER-LINE.
004220 4500-EXIT.
004230     EXIT.
004240*
004250 9000-CLOSE-FILES.
004260     CLOSE AGENT-FILE
004270           CONTROL-TOTALS-FILE
004280           COMMISSION-REPORT.
004290 9000-EXIT.
004300     EXIT.
